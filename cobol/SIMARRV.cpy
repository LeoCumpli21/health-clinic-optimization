000100******************************************************************
000200*    COPYBOOK    -  SIMARRV                                      *
000300*    DESCRIPTION -  SIMULATED ARRIVAL RECORD LAYOUT (OUTPUT OF   *
000400*                   CLNARRIV, INPUT TO CLNDAYSM)                 *
000500*                   ONE ENTRY PER ACCEPTED THINNED ARRIVAL       *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    070914 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        070914JS
000900******************************************************************
001000 01  SIM-ARRIVAL-REC.
001100     05  SA-BRANCH               PIC X(10).
001200     05  SA-GROUP                PIC X(02).
001300     05  SA-ARR-DAY              PIC 9(03).
001400     05  SA-ARR-DOW              PIC 9(01).
001500     05  SA-ARR-MINUTES          PIC 9(04)V99.
001600     05  FILLER                  PIC X(02).

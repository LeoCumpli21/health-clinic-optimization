000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNESTIM.
000300       AUTHOR. R DUNMORE.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/30/89.
000600       DATE-COMPILED. 04/30/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM ESTIMATES WAITING AND COMPLETION TIMES
001300      *          FOR CUSTOMERS SITTING IN THE ORDERED QUEUE.  THE
001400      *          CALLER PASSES A ONE-CHARACTER FUNCTION CODE:
001500      *
001600      *            "L" - ESTIMATE-TIME-LEFT(CUSTOMER-ID) - MINUTES
001700      *                  UNTIL THAT CUSTOMER'S SERVICE STARTS
001800      *            "A" - ESTIMATE-TIMES-LEFT - MINUTES UNTIL SERVICE
001900      *                  COMPLETION, FOR EVERY QUEUE POSITION AT ONCE
002000      *            "T" - ESTIMATE-TOTAL-TIMES-IN-LINE(CURRENT-TIME) -
002100      *                  "A" PLUS TIME ALREADY WAITED, EVERY POSITION
002200      *
002300      *          "A" AND "T" RETURN THEIR ANSWERS IN THE PARALLEL
002400      *          ESTIM-RESULT-ARRAY, ONE ENTRY PER QUEUE POSITION, SO
002500      *          THE OPTIMIZER (CLNOPTQ) CAN WEIGH EVERY CUSTOMER IN
002600      *          ONE CALL RATHER THAN ONE CALL PER POSITION.  EVERY
002700      *          ESTIMATE IS A CUMULATIVE SERVICE-TIME SUM DIVIDED BY
002800      *          THE NUMBER OF SERVICE POINTS - A SERVICE-POINT COUNT
002900      *          OF ZERO AGAINST A NON-EMPTY QUEUE IS A SIZING ERROR
003000      *          AND FORCES THE ABEND ROUTINE.
003100      *          CALLED BY CLNOPTQ AND CLNDAYSM.
003200      *
003300               DUMP FILE                -   SYSOUT
003400
003500               SUBPROGRAMS CALLED       -   CLNSVCT
003600
003700      ******************************************************************
003800      *    CHANGE LOG
003900      ******************************************************************
004000      *    043089 RD  INITIAL VERSION - REPLACES PCTPROC STORED         043089RD
004100      *                 PROCEDURE PERCENTAGE CALC WITH THE QUEUE-TIME   043089RD
004200      *                 ESTIMATOR                                       043089RD
004300      *    043089 RD  S=0 AGAINST A NON-EMPTY QUEUE FORCES THE ABEND    043089RD
004400      *                 ROUTINE RATHER THAN A DIVIDE EXCEPTION          043089RD
004500      *    Y2K  122998 TGD  NO DATE FIELDS IN THIS PROGRAM - VERIFIED   122998TGD
004600      *                 CENTURY-SAFE, NO CHANGE REQUIRED                122998TGD
004700      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE  061503JS
004750      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON THE WORK        030811RPD
004760      *                 FIELDS - NOBODY WAS READING THEM.  ADDED A      030811RPD
004770      *                 REAL INDEX-RESET VIEW AND A BAD-FUNCTION-CODE   030811RPD
004780      *                 DISPLAY VIEW ON THE PARM AREA                   030811RPD
004800      ******************************************************************
004900
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER. IBM-390.
005300       OBJECT-COMPUTER. IBM-390.
005400       SPECIAL-NAMES.
005500           C01 IS NEXT-PAGE.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT SYSOUT
005900           ASSIGN TO UT-S-SYSOUT
006000             ORGANIZATION IS SEQUENTIAL.
006100
006200       DATA DIVISION.
006300       FILE SECTION.
006400       FD  SYSOUT
006500           RECORDING MODE IS F
006600           LABEL RECORDS ARE STANDARD
006700           RECORD CONTAINS 130 CHARACTERS
006800           BLOCK CONTAINS 0 RECORDS
006900           DATA RECORD IS SYSOUT-REC.
007000       01  SYSOUT-REC                 PIC X(130).
007100
007200       WORKING-STORAGE SECTION.
007300
007400       01  WS-COMP3-WORK.
007500           05  WS-CUM-SVC              PIC 9(06)V99 COMP-3.
007550           05  WS-SVC-TIME             PIC 9(03)V99 COMP-3.
007600           05  FILLER                  PIC X(01).
007620      ****** UNBROKEN VIEW OF THE ACCUMULATOR FIELDS ABOVE -
007630      ****** DISPLAYED WHEN A ZERO SERVICE-POINT COUNT FORCES THE
007640      ****** ABEND SO QA CAN SEE WHAT HAD ACCUMULATED SO FAR
007645       01  WS-COMP3-DUMP-VIEW REDEFINES WS-COMP3-WORK.
007648           05  FILLER                  PIC X(09).
007650
007700       01  WS-COMP-INDEXES.
007750           05  WS-FOUND-POS            PIC 9(04) COMP.
007800           05  WS-SCAN-IDX             PIC 9(04) COMP.
007850           05  WS-CUST-MSTR-IDX        PIC 9(04) COMP.
007900           05  FILLER                  PIC X(01).
008200      ****** ONE-STROKE RESET OF THE THREE COMP INDEXES ABOVE - LOW-
008300      ****** VALUES ZEROES THE BINARY FIELDS BEFORE EACH ESTIMATE CALL
008500       01  WS-INDEX-RESET-VIEW REDEFINES WS-COMP-INDEXES
008550                                     PIC X(07).
009400
009500       01  WS-SVCT-PARM-REC.
009600           05  WS-SVCT-TICKET-TYPE     PIC X(02).
009700           05  WS-SVCT-SERVICE-TIME    PIC 9(03)V99.
009800           05  FILLER                  PIC X(01).
009900
010000       01  FLAGS-AND-SWITCHES.
010100           05 CUST-FOUND-SW            PIC X(01) VALUE "N".
010200               88 CUSTOMER-WAS-FOUND       VALUE "Y".
010300           05  FILLER                  PIC X(01).
010400
010500       COPY ABENDREC.
010600
010700       LINKAGE SECTION.
010800       01  ESTIM-PARM-REC.
010900           05  ES-FUNCTION             PIC X(01).
011000               88  ES-TIME-LEFT            VALUE "L".
011100               88  ES-TIMES-LEFT           VALUE "A".
011200               88  ES-TOTAL-TIMES          VALUE "T".
011300           05  ES-CUSTOMER-ID          PIC 9(06).
011400           05  ES-NUM-SERVICE-PTS      PIC 9(02).
011500           05  ES-CURRENT-TIME         PIC 9(04)V99.
011600           05  ES-RESULT               PIC 9(04)V99.
011700           05  FILLER                  PIC X(01).
011720      ****** UNBROKEN VIEW OF THE PARM AREA - DISPLAYED WHEN THE
011740      ****** CALLER PASSES A FUNCTION CODE NONE OF THE ABOVE 88S MATCH
011760       01  ESTIM-PARM-DUMP-VIEW REDEFINES ESTIM-PARM-REC.
011780           05  FILLER                  PIC X(22).
011800
011900       COPY CUSTQUE.
012000
012100       01  ESTIM-RESULT-ARRAY.
012200           05  ER-RESULT-ROW PIC 9(04)V99 COMP-3
012300                   OCCURS 2000 TIMES INDEXED BY ER-IDX.
012350           05  FILLER                  PIC X(01).
012400
012500       PROCEDURE DIVISION USING ESTIM-PARM-REC, WS-QUEUE-TABLE-AREA,
012600               WS-CUSTOMER-MASTER-AREA, ESTIM-RESULT-ARRAY.
012700           IF ES-TIME-LEFT
012800               PERFORM 200-ESTIMATE-TIME-LEFT THRU 200-EXIT
012900           ELSE
013000           IF ES-TIMES-LEFT
013100               PERFORM 300-ESTIMATE-TIMES-LEFT THRU 300-EXIT
013200           ELSE
013300           IF ES-TOTAL-TIMES
013400               PERFORM 400-ESTIMATE-TOTAL-TIMES THRU 400-EXIT
013500           ELSE
013600               MOVE "INVALID ESTIMATOR FUNCTION CODE" TO ABEND-REASON
013650               DISPLAY "ESTIM - BAD PARM AREA - " ESTIM-PARM-DUMP-VIEW
013700               GO TO 1000-ABEND-RTN.
013800           GOBACK.
013900
014000      ******************************************************************
014100      *    200-ESTIMATE-TIME-LEFT - MINUTES UNTIL SERVICE START FOR ONE
014200      *    CUSTOMER: THE SUM OF THE SERVICE TIMES OF EVERYONE AHEAD OF
014300      *    IT IN THE QUEUE, DIVIDED BY THE NUMBER OF SERVICE POINTS.
014400      *    RETURNS ZERO IF THE CUSTOMER IS NOT CURRENTLY IN THE QUEUE.
014500      ******************************************************************
014600       200-ESTIMATE-TIME-LEFT.
014700           MOVE "200-ESTIMATE-TIME-LEFT" TO PARA-NAME.
014750           MOVE LOW-VALUES TO WS-INDEX-RESET-VIEW.
014800           MOVE ZERO TO ES-RESULT.
014900           MOVE "N" TO CUST-FOUND-SW.
015000           PERFORM 210-TEST-ONE-QUEUE-SLOT THRU 210-EXIT
015050                   VARYING QT-IDX FROM 1 BY 1
015100                   UNTIL QT-IDX GREATER THAN QT-QUEUE-LENGTH
015200                   OR CUSTOMER-WAS-FOUND.
015800           IF NOT CUSTOMER-WAS-FOUND
015900               GO TO 200-EXIT.
016000
016100           IF ES-NUM-SERVICE-PTS = ZERO AND QT-QUEUE-LENGTH GREATER
016200                   THAN ZERO
016300               MOVE "SERVICE POINT COUNT IS ZERO" TO ABEND-REASON
016350               DISPLAY "ESTIM - ACCUMULATORS AT ABEND - "
016370                   WS-COMP3-DUMP-VIEW
016400               GO TO 1000-ABEND-RTN.
016500
016600           MOVE ZERO TO WS-CUM-SVC.
016700           PERFORM 220-ADD-ONE-SVC-TIME THRU 220-EXIT
016750                   VARYING WS-SCAN-IDX FROM 1 BY 1
016800                   UNTIL WS-SCAN-IDX NOT LESS THAN WS-FOUND-POS.
017300           COMPUTE ES-RESULT ROUNDED = WS-CUM-SVC / ES-NUM-SERVICE-PTS.
017400       200-EXIT.
017500           EXIT.
017550
017560       210-TEST-ONE-QUEUE-SLOT.
017570           MOVE "210-TEST-ONE-QUEUE-SLOT" TO PARA-NAME.
017580           IF QT-CUSTOMER-ID(QT-IDX) = ES-CUSTOMER-ID
017590               MOVE "Y" TO CUST-FOUND-SW
017592               SET WS-FOUND-POS TO QT-IDX.
017594       210-EXIT.
017596           EXIT.
017598
017600       220-ADD-ONE-SVC-TIME.
017610           MOVE "220-ADD-ONE-SVC-TIME" TO PARA-NAME.
017620           SET QT-IDX TO WS-SCAN-IDX.
017630           PERFORM 500-GET-SVC-TIME-AT-POS THRU 500-EXIT.
017640           ADD WS-SVC-TIME TO WS-CUM-SVC.
017650       220-EXIT.
017660           EXIT.
017670
017700      ******************************************************************
017800      *    300-ESTIMATE-TIMES-LEFT - MINUTES UNTIL SERVICE COMPLETION
017900      *    FOR EVERY QUEUE POSITION: THE CUMULATIVE SERVICE-TIME SUM
018000      *    THROUGH AND INCLUDING THAT POSITION, DIVIDED BY THE NUMBER
018100      *    OF SERVICE POINTS.
018200      ******************************************************************
018300       300-ESTIMATE-TIMES-LEFT.
018400           MOVE "300-ESTIMATE-TIMES-LEFT" TO PARA-NAME.
018500           IF ES-NUM-SERVICE-PTS = ZERO AND QT-QUEUE-LENGTH GREATER
018600                   THAN ZERO
018700               MOVE "SERVICE POINT COUNT IS ZERO" TO ABEND-REASON
018750               DISPLAY "ESTIM - ACCUMULATORS AT ABEND - "
018770                   WS-COMP3-DUMP-VIEW
018800               GO TO 1000-ABEND-RTN.
018900
019000           MOVE ZERO TO WS-CUM-SVC.
019100           PERFORM 310-ADD-ONE-POSITION THRU 310-EXIT
019150                   VARYING QT-IDX FROM 1 BY 1
019200                   UNTIL QT-IDX GREATER THAN QT-QUEUE-LENGTH.
019900       300-EXIT.
020000           EXIT.
020050
020060       310-ADD-ONE-POSITION.
020070           MOVE "310-ADD-ONE-POSITION" TO PARA-NAME.
020080           PERFORM 500-GET-SVC-TIME-AT-POS THRU 500-EXIT.
020090           ADD WS-SVC-TIME TO WS-CUM-SVC.
020092           SET ER-IDX TO QT-IDX.
020094           COMPUTE ER-RESULT-ROW(ER-IDX) ROUNDED =
020096                   WS-CUM-SVC / ES-NUM-SERVICE-PTS.
020098       310-EXIT.
020099           EXIT.
020100
020200      ******************************************************************
020300      *    400-ESTIMATE-TOTAL-TIMES - "300" PLUS THE MINUTES ALREADY
020400      *    SPENT WAITING (CURRENT-TIME MINUS ARRIVAL-TIME) FOR EVERY
020500      *    QUEUE POSITION.
020600      ******************************************************************
020700       400-ESTIMATE-TOTAL-TIMES.
020800           MOVE "400-ESTIMATE-TOTAL-TIMES" TO PARA-NAME.
020900           PERFORM 300-ESTIMATE-TIMES-LEFT THRU 300-EXIT.
021000           PERFORM 410-ADD-WAITED-TIME THRU 410-EXIT
021050                   VARYING QT-IDX FROM 1 BY 1
021100                   UNTIL QT-IDX GREATER THAN QT-QUEUE-LENGTH.
022000       400-EXIT.
022100           EXIT.
022150
022160       410-ADD-WAITED-TIME.
022170           MOVE "410-ADD-WAITED-TIME" TO PARA-NAME.
022180           SET WS-CUST-MSTR-IDX TO QT-CUSTOMER-ID(QT-IDX).
022190           SET WS-CUST-MSTR-IDX UP BY 1.
022192           SET CM-IDX TO WS-CUST-MSTR-IDX.
022194           SET ER-IDX TO QT-IDX.
022196           COMPUTE ER-RESULT-ROW(ER-IDX) =
022197                   ER-RESULT-ROW(ER-IDX)
022198                   + (ES-CURRENT-TIME - CM-ARRIVAL-MIN(CM-IDX)).
022199       410-EXIT.
022200           EXIT.
022201
022300      ******************************************************************
022400      *    500-GET-SVC-TIME-AT-POS - LOOKS UP THE TICKET TYPE OF THE
022500      *    CUSTOMER SITTING AT QUEUE SUBSCRIPT QT-IDX IN THE CUSTOMER
022600      *    MASTER AREA, THEN CALLS CLNSVCT FOR THAT TYPE'S SERVICE TIME.
022700      ******************************************************************
022800       500-GET-SVC-TIME-AT-POS.
022900           MOVE "500-GET-SVC-TIME-AT-POS" TO PARA-NAME.
023000           SET WS-CUST-MSTR-IDX TO QT-CUSTOMER-ID(QT-IDX).
023100           SET WS-CUST-MSTR-IDX UP BY 1.
023200           SET CM-IDX TO WS-CUST-MSTR-IDX.
023300           MOVE CM-TICKET-TYPE(CM-IDX) TO WS-SVCT-TICKET-TYPE.
023400           CALL "CLNSVCT" USING WS-SVCT-PARM-REC.
023500           MOVE WS-SVCT-SERVICE-TIME TO WS-SVC-TIME.
023600       500-EXIT.
023700           EXIT.
023800
023900       1000-ABEND-RTN.
024000           OPEN OUTPUT SYSOUT.
024100           WRITE SYSOUT-REC FROM ABEND-REC.
024200           CLOSE SYSOUT.
024300           DISPLAY "*** ABNORMAL END OF JOB - CLNESTIM ***" UPON
024400               CONSOLE.
024500           DIVIDE ZERO-VAL INTO ONE-VAL.

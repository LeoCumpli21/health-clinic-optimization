000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLNPRNG.
000400       AUTHOR. R DUNMORE.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/14/89.
000700       DATE-COMPILED. 03/14/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBPROGRAM IS THE SHOP'S DETERMINISTIC UNIFORM
001400      *          RANDOM-NUMBER GENERATOR.  GIVEN A SEED IT RETURNS THE
001500      *          NEXT SEED AND A UNIFORM(0,1) VALUE, USING THE PARK-
001600      *          MILLER "MINIMAL STANDARD" MULTIPLICATIVE CONGRUENTIAL
001700      *          METHOD (MULTIPLIER 16807, MODULUS 2**31-1).  CALLED
001800      *          REPEATEDLY BY CLNARRIV TO DRIVE THE THINNING ALGORITHM.
001900      *          SAME SEED IN ALWAYS PRODUCES THE SAME STREAM OUT, SO
002000      *          A SIMULATION RUN CAN BE REPRODUCED FOR AN AUDIT.
002100      *
002200      ******************************************************************
002300      *    CHANGE LOG
002400      ******************************************************************
002500      *    031489 RD  INITIAL VERSION - REPLACES STRLTH UTILITY WORK   031489RD
002600      *    031489 RD  PARK-MILLER MINIMAL STANDARD CHOSEN OVER A       031489RD
002700      *                 MOD-2**31 SHIFT GENERATOR - THE LATTER LOSES   031489RD
002800      *                 LOW-ORDER BITS WHEN MOVED INTO A PICTURE FIELD 031489RD
002900      *    051690 RD  RESEED-TO-1 GUARD ADDED - A SEED OF ZERO WOULD   051690RD
003000      *                 OTHERWISE STICK THE GENERATOR AT ZERO FOREVER  051690RD
003100      *    092293 JS  ADDED DIAGNOSTIC REDEFINES FOR SYSOUT DUMPS ON   092293JS
003200      *                 REQUEST FROM QA DURING SIM ACCEPTANCE TESTING  092293JS
003300      *    Y2K  122998 TGD  DATE FIELDS N/A TO THIS PGM - VERIFIED     122998TGD
003400      *                 CENTURY-SAFE, NO CHANGE REQUIRED               122998TGD
003500      *    040507 RPD REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE 040507RPD
003550      *    030811 RPD THE 092293 DUMP FIELDS WERE NEVER ACTUALLY TIED   030811RPD
003560      *                 TO THE RESEED SWITCH - QA WAS READING GARBAGE.  030811RPD
003570      *                 COMBINED THEM INTO TWO REAL VIEWS AND A PARM    030811RPD
003580      *                 VIEW, ALL GATED ON PRNG-RESEED-SWITCH NOW       030811RPD
003590      *    031511 RPD  ADDED COPY ABENDREC - PARA-NAME WAS BEING SET     031511RPD
003595      *                 EVERY PARAGRAPH BUT WAS NEVER DECLARED           031511RPD
003600      ******************************************************************
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SOURCE-COMPUTER. IBM-390.
004100       OBJECT-COMPUTER. IBM-390.
004200       SPECIAL-NAMES.
004300           UPSI-0 IS PRNG-RESEED-SWITCH.
004400       INPUT-OUTPUT SECTION.
004500
004600       DATA DIVISION.
004700       FILE SECTION.
004800
004900       WORKING-STORAGE SECTION.
005000      ******************************************************************
005100      *    PARK-MILLER CONSTANTS AND WORK FIELDS
005200      ******************************************************************
005300       01  WS-PRNG-CONSTANTS.
005400           05  WS-PRNG-MULTIPLIER      PIC S9(05) COMP VALUE 16807.
005500           05  WS-PRNG-MODULUS         PIC S9(10) COMP
005600                                       VALUE 2147483647.
005700           05  FILLER                  PIC X(01).
005750
005760      ****** COMBINED VIEW OF THE PARK-MILLER CONSTANTS ABOVE -
005770      ****** DISPLAYED ONCE AT HOUSEKEEPING WHEN THE RESEED SWITCH IS
005780      ****** ON SO QA CAN CONFIRM THE COMPILED CONSTANTS ARE RIGHT
005790       01  WS-PRNG-CONSTANTS-VIEW REDEFINES WS-PRNG-CONSTANTS.
005795           05  FILLER                  PIC X(13).
005800
005900       01  WS-PRNG-WORK-FIELDS.
006000           05  WS-PRNG-PRODUCT         PIC S9(15) COMP-3.
006100           05  WS-PRNG-QUOTIENT        PIC S9(10) COMP-3.
006200           05  WS-PRNG-NEW-SEED        PIC S9(10) COMP-3.
006300           05  FILLER                  PIC X(01).
006400
006500      ******************************************************************
006600      *    COMBINED VIEW OF THE WORK FIELDS ABOVE - DISPLAYED AFTER
006700      *    EVERY DRAW WHEN THE RESEED SWITCH IS ON, THE SAME SYSOUT
006750      *    TRACE QA ASKED FOR DURING SIM ACCEPTANCE TEST
006800      ******************************************************************
006900       01  WS-PRNG-WORK-DUMP-VIEW REDEFINES WS-PRNG-WORK-FIELDS.
006950           05  FILLER                  PIC X(21).
007700
007750       COPY ABENDREC.
007760
007800       LINKAGE SECTION.
007900      ******************************************************************
008000      *    CALLER PASSES THE CURRENT SEED IN; THIS PROGRAM RETURNS
008100      *    THE NEXT SEED (IN PLACE) AND THE UNIFORM(0,1) DRAW
008200      ******************************************************************
008300       01  PRNG-PARM-REC.
008400           05  PRNG-SEED               PIC S9(10) COMP-3.
008500           05  PRNG-UNIFORM-OUT        PIC 9(01)V9(09).
008600           05  FILLER                  PIC X(01).
008650
008660      ****** UNBROKEN VIEW OF THE PARM AREA - DISPLAYED AFTER EVERY
008670      ****** DRAW WHEN THE RESEED SWITCH IS ON
008680       01  PRNG-PARM-DUMP-VIEW REDEFINES PRNG-PARM-REC.
008690           05  FILLER                  PIC X(17).
008700
008800       PROCEDURE DIVISION USING PRNG-PARM-REC.
008810           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008820           PERFORM 100-GENERATE-NEXT-DRAW THRU 100-EXIT.
008830           GOBACK.
008840
008900       000-HOUSEKEEPING.
009000           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
009100           IF PRNG-SEED NOT GREATER THAN ZERO
009200               MOVE 1 TO PRNG-SEED.
009250           IF PRNG-RESEED-SWITCH
009260               DISPLAY "PRNG - CONSTANTS - " WS-PRNG-CONSTANTS-VIEW.
009300       000-EXIT.
009400           EXIT.
009500
009600       100-GENERATE-NEXT-DRAW.
009700           MOVE "100-GENERATE-NEXT-DRAW" TO PARA-NAME.
009800           COMPUTE WS-PRNG-PRODUCT =
009900                   PRNG-SEED * WS-PRNG-MULTIPLIER.
010000
010100           DIVIDE WS-PRNG-PRODUCT BY WS-PRNG-MODULUS
010200               GIVING WS-PRNG-QUOTIENT
010300               REMAINDER WS-PRNG-NEW-SEED.
010400
010500           IF WS-PRNG-NEW-SEED NOT GREATER THAN ZERO
010600               MOVE 1 TO WS-PRNG-NEW-SEED.
010700
010800           MOVE WS-PRNG-NEW-SEED TO PRNG-SEED.
010900
011000           COMPUTE PRNG-UNIFORM-OUT ROUNDED =
011100                   WS-PRNG-NEW-SEED / WS-PRNG-MODULUS.
011150           IF PRNG-RESEED-SWITCH
011160               DISPLAY "PRNG - WORK FIELDS - " WS-PRNG-WORK-DUMP-VIEW
011170               DISPLAY "PRNG - PARM AREA - " PRNG-PARM-DUMP-VIEW.
011200       100-EXIT.
011300           EXIT.
011400

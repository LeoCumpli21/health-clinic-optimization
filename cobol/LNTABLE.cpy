000100******************************************************************
000200*    COPYBOOK    -  LNTABLE                                        *
000300*    DESCRIPTION -  PRECOMPUTED NATURAL-LOG CONSTANT TABLE, INDEX  *
000400*                   N (1-100) REPRESENTS X = N/100 (0.01 - 1.00);  *
000500*                   CLNLNAPX INTERPOLATES BETWEEN ADJACENT ENTRIES *
000600*                   TO APPROXIMATE -LN(U) WITHOUT AN INTRINSIC FN  *
000700******************************************************************
000800*    MAINT LOG                                                     *
000900*    062204 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        062204JS
001000*    081806 TGD VALUES GENERATED TO 6 DECIMALS, VERIFIED VS TI-83 081806TGD
001100******************************************************************
001200 01  WS-LN-CONSTANTS.
001300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -4.605170.
001400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -3.912023.
001500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -3.506558.
001600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -3.218876.
001700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.995732.
001800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.813411.
001900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.659260.
002000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.525729.
002100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.407946.
002200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.302585.
002300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.207275.
002400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.120264.
002500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -2.040221.
002600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.966113.
002700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.897120.
002800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.832581.
002900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.771957.
003000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.714798.
003100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.660731.
003200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.609438.
003300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.560648.
003400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.514128.
003500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.469676.
003600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.427116.
003700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.386294.
003800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.347074.
003900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.309333.
004000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.272966.
004100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.237874.
004200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.203973.
004300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.171183.
004400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.139434.
004500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.108663.
004600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.078810.
004700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.049822.
004800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -1.021651.
004900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.994252.
005000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.967584.
005100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.941609.
005200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.916291.
005300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.891598.
005400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.867501.
005500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.843970.
005600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.820981.
005700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.798508.
005800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.776529.
005900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.755023.
006000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.733969.
006100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.713350.
006200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.693147.
006300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.673345.
006400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.653926.
006500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.634878.
006600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.616186.
006700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.597837.
006800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.579818.
006900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.562119.
007000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.544727.
007100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.527633.
007200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.510826.
007300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.494296.
007400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.478036.
007500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.462035.
007600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.446287.
007700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.430783.
007800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.415515.
007900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.400478.
008000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.385662.
008100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.371064.
008200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.356675.
008300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.342490.
008400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.328504.
008500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.314711.
008600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.301105.
008700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.287682.
008800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.274437.
008900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.261365.
009000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.248461.
009100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.235722.
009200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.223144.
009300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.210721.
009400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.198451.
009500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.186330.
009600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.174353.
009700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.162519.
009800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.150823.
009900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.139262.
010000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.127833.
010100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.116534.
010200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.105361.
010300     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.094311.
010400     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.083382.
010500     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.072571.
010600     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.061875.
010700     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.051293.
010800     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.040822.
010900     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.030459.
011000     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.020203.
011100     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE -0.010050.
011200     05  FILLER   PIC S9(1)V9(6) COMP-3 VALUE 0.000000.
011300 01  WS-LN-TABLE REDEFINES WS-LN-CONSTANTS.
011400     05  LN-TABLE-LNX PIC S9(1)V9(6) COMP-3
011500             OCCURS 100 TIMES INDEXED BY LN-IDX.

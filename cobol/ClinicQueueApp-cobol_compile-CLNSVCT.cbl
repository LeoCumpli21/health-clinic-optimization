000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNSVCT.
000300       AUTHOR. R DUNMORE.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/16/89.
000600       DATE-COMPILED. 04/16/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM IS THE SERVICE-TIME LOOKUP TABLE FOR
001300      *          THE QUEUE-SIM SUITE.  ON ITS FIRST CALL IN A RUN UNIT
001400      *          IT LOADS THE SVC-TIMES FILE INTO A SEARCH TABLE; IF
001500      *          THE FILE IS EMPTY IT LOADS THE SHOP-STANDARD DEFAULT
001600      *          ROWS INSTEAD (PRIORITY = 3.32 MIN, NON-PRIORITY =
001700      *          4.15 MIN) SO A SITE WITHOUT ITS OWN TIME STUDY CAN
001800      *          STILL RUN THE SIMULATION.  EVERY CALL AFTER THE FIRST
001900      *          JUST SEARCHES THE TABLE ALREADY IN MEMORY - THE TABLE
002000      *          SURVIVES BETWEEN CALLS BECAUSE WORKING-STORAGE IS NOT
002100      *          RE-INITIALIZED UNTIL THE SUBPROGRAM IS CANCELED.
002200      *          CALLED BY CLNDAYSM AND CLNESTIM.
002300      *
002400               INPUT FILE               -   DDS0001.SVCTIME
002500
002600               DUMP FILE                -   SYSOUT
002700
002800      ******************************************************************
002900      *    CHANGE LOG
003000      ******************************************************************
003100      *    041689 RD  INITIAL VERSION - REPLACES PATSRCH EQUIPMENT      041689RD
003200      *                 TABLE SEARCH WITH THE SERVICE-TIME LOOKUP       041689RD
003300      *    041689 RD  DEFAULT ROWS ADDED SO A SITE WITH NO SVCTIME      041689RD
003400      *                 FILE OF ITS OWN CAN STILL RUN A SIMULATION      041689RD
003500      *    Y2K  122998 TGD  NO DATE FIELDS IN THIS PROGRAM - VERIFIED   122998TGD
003600      *                 CENTURY-SAFE, NO CHANGE REQUIRED                122998TGD
003700      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE  061503JS
003750      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON THE COUNTERS -   030811RPD
003760      *                 NOBODY WAS READING THEM.  REPLACED WITH A REAL   030811RPD
003770      *                 LOW-VALUES RESET AND A NOT-FOUND DISPLAY VIEW    030811RPD
003800      ******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS NEXT-PAGE.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100
005200           SELECT SVCTIME-FILE
005300           ASSIGN TO UT-S-SVCTIME
005400             ACCESS MODE IS SEQUENTIAL
005500             FILE STATUS IS IFCODE.
005600
005700       DATA DIVISION.
005800       FILE SECTION.
005900       FD  SYSOUT
006000           RECORDING MODE IS F
006100           LABEL RECORDS ARE STANDARD
006200           RECORD CONTAINS 130 CHARACTERS
006300           BLOCK CONTAINS 0 RECORDS
006400           DATA RECORD IS SYSOUT-REC.
006500       01  SYSOUT-REC                 PIC X(130).
006600
006700       FD  SVCTIME-FILE
006800           RECORDING MODE IS F
006900           LABEL RECORDS ARE STANDARD
007000           RECORD CONTAINS 7 CHARACTERS
007100           BLOCK CONTAINS 0 RECORDS
007200           DATA RECORD IS FD-SVC-TIME-REC.
007300       01  FD-SVC-TIME-REC            PIC X(07).
007400
007500       WORKING-STORAGE SECTION.
007600
007700       01  FILE-STATUS-CODES.
007800           05  IFCODE                  PIC X(2).
007900               88 NO-MORE-SVCTIME-DATA VALUE "10".
007950           05  FILLER                  PIC X(01).
008000
008100       COPY SVCTIME.
008200
008300       01  COUNTERS-AND-ACCUMULATORS.
008400           05 RECORDS-READ             PIC S9(05) COMP.
008500           05 WS-SVC-ROW-COUNT         PIC S9(03) COMP.
008600           05  FILLER                  PIC X(01).
008650
008660      ****** ONE-STROKE RESET OF THE COMP COUNTERS ABOVE - LOW-VALUES
008670      ****** ZEROES THE BINARY FIELDS AT THE TOP OF EACH TABLE LOAD
008680       01  WS-COUNTER-RESET-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS
008690                                     PIC X(07).
008700
009400
009500       01  FLAGS-AND-SWITCHES.
009600           05 FIRST-CALL-SW           PIC X(01) VALUE "Y".
009700               88 THIS-IS-FIRST-CALL      VALUE "Y".
009800           05 MORE-SVCTIME-SW         PIC X(01) VALUE "Y".
009900               88 NO-MORE-SVCTIME-ROWS    VALUE "N".
010000           05 TICKET-FOUND-SW         PIC X(01) VALUE "N".
010100               88 TICKET-ROW-FOUND        VALUE "Y".
010200           05  FILLER                 PIC X(01).
010300
010700       COPY ABENDREC.
010800
010900       LINKAGE SECTION.
011000       01  SVCT-PARM-REC.
011100           05  SVCT-TICKET-TYPE        PIC X(02).
011200           05  SVCT-SERVICE-TIME       PIC 9(03)V99.
011300           05  FILLER                  PIC X(01).
011310
011320      ****** UNBROKEN VIEW OF THE PARM AREA - USED BY 100-LOOKUP-
011330      ****** SERVICE-TIME TO DISPLAY THE OFFENDING TICKET TYPE WHEN
011340      ****** GET-SERVICE-TIME FAILS TO FIND A MATCH ON THE TABLE
011350       01  SVCT-PARM-DUMP-VIEW REDEFINES SVCT-PARM-REC.
011360           05  FILLER                  PIC X(06).
011400
011500       PROCEDURE DIVISION USING SVCT-PARM-REC.
011600           IF THIS-IS-FIRST-CALL
011700               PERFORM 800-LOAD-SVC-TIME-TABLE THRU 800-EXIT
011800               MOVE "N" TO FIRST-CALL-SW.
011900           PERFORM 100-LOOKUP-SERVICE-TIME THRU 100-EXIT.
012000           GOBACK.
012100
012200      ******************************************************************
012300      *    100-LOOKUP-SERVICE-TIME - GET-SERVICE-TIME(TICKET-TYPE).
012400      *    RETURNS THE SERVICE TIME OF THE FIRST TABLE ROW WHOSE
012500      *    TICKET-TYPE MATCHES; ZERO WHEN THE TYPE IS NOT ON FILE.
012600      ******************************************************************
012700       100-LOOKUP-SERVICE-TIME.
012800           MOVE "100-LOOKUP-SERVICE-TIME" TO PARA-NAME.
012900           MOVE "N" TO TICKET-FOUND-SW.
013000           MOVE ZERO TO SVCT-SERVICE-TIME.
013100           PERFORM 110-SCAN-ONE-ROW THRU 110-EXIT
013150                   VARYING ST-IDX FROM 1 BY 1
013200                   UNTIL ST-IDX GREATER THAN WS-SVC-ROW-COUNT
013300                   OR TICKET-ROW-FOUND.
013400           IF NOT TICKET-ROW-FOUND
013500               DISPLAY "SVCT - TICKET TYPE NOT ON TABLE - "
013600                   SVCT-PARM-DUMP-VIEW.
014000       100-EXIT.
014100           EXIT.
014150
014160       110-SCAN-ONE-ROW.
014170           MOVE "110-SCAN-ONE-ROW" TO PARA-NAME.
014180           IF ST-TBL-TICKET-TYPE(ST-IDX) = SVCT-TICKET-TYPE
014190               MOVE ST-TBL-SERVICE-TIME(ST-IDX)
014195                   TO SVCT-SERVICE-TIME
014197               MOVE "Y" TO TICKET-FOUND-SW.
014198       110-EXIT.
014199           EXIT.
014200
014300      ******************************************************************
014400      *    800-LOAD-SVC-TIME-TABLE - READS THE SVC-TIMES FILE INTO THE
014500      *    SEARCH TABLE.  A FILE WITH NO RECORDS ON IT GETS THE TWO
014600      *    SHOP-STANDARD DEFAULT ROWS INSTEAD OF AN EMPTY TABLE.
014700      ******************************************************************
014800       800-LOAD-SVC-TIME-TABLE.
014900           MOVE "800-LOAD-SVC-TIME-TABLE" TO PARA-NAME.
014950           OPEN OUTPUT SYSOUT.
014960           MOVE LOW-VALUES TO WS-COUNTER-RESET-VIEW.
014970           MOVE SPACES TO WS-SVC-TABLE-CLEAR-VIEW.
015100           OPEN INPUT SVCTIME-FILE.
015200           IF IFCODE NOT = "00"
015300               MOVE "SVCTIME OPEN FAILED" TO ABEND-REASON
015400               GO TO 1000-ABEND-RTN.
015500           PERFORM 900-READ-SVCTIME THRU 900-EXIT
015600                   UNTIL NO-MORE-SVCTIME-ROWS.
015700           CLOSE SVCTIME-FILE.
015800           IF WS-SVC-ROW-COUNT = ZERO
015900               PERFORM 850-LOAD-DEFAULT-ROWS THRU 850-EXIT.
016000       800-EXIT.
016100           EXIT.
016200
016300       850-LOAD-DEFAULT-ROWS.
016400           MOVE "850-LOAD-DEFAULT-ROWS" TO PARA-NAME.
016600           SET ST-IDX TO 1.
016700           MOVE "P "     TO ST-TBL-TICKET-TYPE(ST-IDX).
016800           MOVE 3.32     TO ST-TBL-SERVICE-TIME(ST-IDX).
016900           MOVE +2 TO WS-SVC-ROW-COUNT.
017000           SET ST-IDX TO 2.
017100           MOVE "NP"     TO ST-TBL-TICKET-TYPE(ST-IDX).
017200           MOVE 4.15     TO ST-TBL-SERVICE-TIME(ST-IDX).
017300       850-EXIT.
017400           EXIT.
017500
017600       900-READ-SVCTIME.
017700           MOVE "900-READ-SVCTIME" TO PARA-NAME.
017800           READ SVCTIME-FILE INTO SVC-TIME-REC
017900               AT END
018000               MOVE "N" TO MORE-SVCTIME-SW
018100               GO TO 900-EXIT
018200           END-READ.
018300           ADD +1 TO RECORDS-READ.
018400           ADD +1 TO WS-SVC-ROW-COUNT.
018500           SET ST-IDX TO WS-SVC-ROW-COUNT.
018600           MOVE ST-TICKET-TYPE  TO ST-TBL-TICKET-TYPE(ST-IDX).
018700           MOVE ST-SERVICE-TIME TO ST-TBL-SERVICE-TIME(ST-IDX).
018800       900-EXIT.
018900           EXIT.
019000
019100       1000-ABEND-RTN.
019200           WRITE SYSOUT-REC FROM ABEND-REC.
019300           DISPLAY "*** ABNORMAL END OF JOB - CLNSVCT ***" UPON
019400               CONSOLE.
019500           DIVIDE ZERO-VAL INTO ONE-VAL.

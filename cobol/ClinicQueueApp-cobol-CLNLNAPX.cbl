000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300       PROGRAM-ID.  CLNLNAPX.
000400       AUTHOR. R DUNMORE.
000500       INSTALLATION. COBOL DEVELOPMENT CENTER.
000600       DATE-WRITTEN. 03/16/89.
000700       DATE-COMPILED. 03/16/89.
000800       SECURITY. NON-CONFIDENTIAL.
000900
001000      ******************************************************************
001100      *REMARKS.
001200      *
001300      *          THIS SUBPROGRAM APPROXIMATES THE NATURAL LOG OF A
001400      *          UNIFORM(0,1) DRAW BY LINEAR INTERPOLATION AGAINST THE
001500      *          100-ROW CONSTANT TABLE IN COPYBOOK LNTABLE.  THIS SHOP
001600      *          HAS NO INTRINSIC LOG FUNCTION AVAILABLE ON THE 390
001700      *          COMPILER LEVEL IN USE, SO WE CARRY A LOOKUP TABLE THE
001800      *          SAME WAY THE ACTUARIAL SYSTEMS CARRY AMORTIZATION AND
001900      *          MORTALITY TABLES.  CALLED BY CLNARRIV TO DRAW THE
002000      *          EXPONENTIAL INTER-ARRIVAL TIME (-LN(U)/LAMBDA-MAX).
002100      *
002200      ******************************************************************
002300      *    CHANGE LOG
002400      ******************************************************************
002500      *    031689 RD  INITIAL VERSION - REPLACES CLCLBCST COST CALC     031689RD
002600      *    031689 RD  100-ROW TABLE CHOSEN AFTER COMPARING 6-DECIMAL    031689RD
002700      *                 INTERPOLATED VALUES AGAINST A TI-83 - MAX       031689RD
002800      *                 OBSERVED ERROR .00004, ACCEPTABLE FOR SIM USE   031689RD
002900      *    070291 RD  ADDED LOW-END CLAMP - U VALUES BELOW .01 WERE     070291RD
003000      *                 DRIVING THE SUBSCRIPT NEGATIVE AND ABENDING     070291RD
003100      *    Y2K  122998 TGD  DATE FIELDS N/A TO THIS PGM - VERIFIED      122998TGD
003200      *                 CENTURY-SAFE, NO CHANGE REQUIRED                122998TGD
003300      *    040507 RPD REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE  040507RPD
003350      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON WS-SCALED-U      030811RPD
003360      *                 AND WS-LN-SPAN - NOBODY WAS READING THEM.        030811RPD
003370      *                 ADDED AN INDEX-RESET VIEW AND WIRED THE UPSI-0   030811RPD
003380      *                 DIAG SWITCH TO AN ACTUAL PARM-DUMP DISPLAY       030811RPD
003390      *    031511 RPD  ADDED COPY ABENDREC - PARA-NAME WAS BEING SET     031511RPD
003395      *                 EVERY PARAGRAPH BUT WAS NEVER DECLARED           031511RPD
003400      ******************************************************************
003500
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER. IBM-390.
003900       OBJECT-COMPUTER. IBM-390.
004000       SPECIAL-NAMES.
004100           UPSI-0 IS LNAPX-DIAG-SWITCH.
004200       INPUT-OUTPUT SECTION.
004300
004400       DATA DIVISION.
004500       FILE SECTION.
004600
004700       WORKING-STORAGE SECTION.
004800       COPY LNTABLE.
004900
005000       01  WS-LNAPX-WORK.
005100           05  WS-SCALED-U             PIC 9(03)V9(06) COMP-3.
005400           05  WS-FRACTION             PIC 9(01)V9(06) COMP-3.
005500           05  WS-LN-LOW               PIC S9(01)V9(06) COMP-3.
005600           05  WS-LN-HIGH              PIC S9(01)V9(06) COMP-3.
005700           05  WS-LN-SPAN              PIC S9(01)V9(06) COMP-3.
005800           05  FILLER                  PIC X(01).
005850
005860      ****** WS-IDX-LOW/HIGH ARE RECOMPUTED EVERY CALL - GENUINE
005870      ****** PER-CALL SCRATCH, KEPT SEPARATE FROM THE COMP-3 GROUP
005880      ****** ABOVE SINCE LOW-VALUES DOES NOT CLEANLY ZERO PACKED FIELDS.
005890       01  WS-INTERP-INDEXES.
005900           05  WS-IDX-LOW              PIC 9(03) COMP.
005910           05  WS-IDX-HIGH             PIC 9(03) COMP.
005920           05  FILLER                  PIC X(01).
005930
006000      ******************************************************************
006100      *    ONE-STROKE RESET OF THE TWO SCRATCH INDEXES ABOVE - USED AT
006200      *    THE TOP OF 100-INTERPOLATE-LN
006300      ******************************************************************
006400       01  WS-INTERP-RESET-VIEW REDEFINES WS-INTERP-INDEXES
006500                                       PIC X(05).
006900
006950       COPY ABENDREC.
006960
007000       LINKAGE SECTION.
007100       01  LNAPX-PARM-REC.
007200           05  LNAPX-U-VALUE           PIC 9(01)V9(09).
007300           05  LNAPX-LN-RESULT         PIC S9(01)V9(06).
007400           05  FILLER                  PIC X(01).
007450
007460      ****** UNBROKEN VIEW OF THE PARM AREA - DISPLAYED ONLY WHEN THE
007470      ****** UPSI-0 DIAGNOSTIC SWITCH IS ON, SO A TRACE RUN CAN SHOW
007480      ****** EVERY U-DRAW AND THE LN RESULT IT PRODUCED
007490       01  LNAPX-PARM-DUMP-VIEW REDEFINES LNAPX-PARM-REC.
007495           05  FILLER                  PIC X(18).
007500
007600       PROCEDURE DIVISION USING LNAPX-PARM-REC.
007700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
007800           PERFORM 100-INTERPOLATE-LN THRU 100-EXIT.
007850           IF LNAPX-DIAG-SWITCH
007860               DISPLAY "LNAPX - DRAW - " LNAPX-PARM-DUMP-VIEW.
007900           GOBACK.
008000
008100       000-HOUSEKEEPING.
008200           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
008300           IF LNAPX-U-VALUE NOT GREATER THAN ZERO
008400               MOVE .000000001 TO LNAPX-U-VALUE.
008500           IF LNAPX-U-VALUE GREATER THAN .999999999
008600               MOVE .999999999 TO LNAPX-U-VALUE.
008700       000-EXIT.
008800           EXIT.
008900
009000       100-INTERPOLATE-LN.
009100           MOVE "100-INTERPOLATE-LN" TO PARA-NAME.
009150           MOVE LOW-VALUES TO WS-INTERP-RESET-VIEW.
009200           COMPUTE WS-SCALED-U = LNAPX-U-VALUE * 100.
009300           COMPUTE WS-IDX-LOW = WS-SCALED-U.
009400           COMPUTE WS-FRACTION = WS-SCALED-U - WS-IDX-LOW.
009500
009600           IF WS-IDX-LOW LESS THAN 1
009700               MOVE 1 TO WS-IDX-LOW.
009800           IF WS-IDX-LOW GREATER THAN 99
009900               MOVE 99 TO WS-IDX-LOW.
010000           COMPUTE WS-IDX-HIGH = WS-IDX-LOW + 1.
010100
010200           SET LN-IDX TO WS-IDX-LOW.
010300           MOVE LN-TABLE-LNX(LN-IDX) TO WS-LN-LOW.
010400           SET LN-IDX TO WS-IDX-HIGH.
010500           MOVE LN-TABLE-LNX(LN-IDX) TO WS-LN-HIGH.
010600
010700           COMPUTE WS-LN-SPAN = WS-LN-HIGH - WS-LN-LOW.
010800           COMPUTE LNAPX-LN-RESULT ROUNDED =
010900                   WS-LN-LOW + (WS-LN-SPAN * WS-FRACTION).
011000       100-EXIT.
011100           EXIT.

000100******************************************************************
000200*    COPYBOOK    -  ABENDREC                                     *
000300*    DESCRIPTION -  SHOP-STANDARD ABNORMAL-END DIAGNOSTIC RECORD *
000400*                   WRITTEN TO SYSOUT BY EVERY QUEUE-SIM BATCH   *
000500*                   PROGRAM BEFORE IT FORCES AN ABEND            *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    012388 JS  INITIAL COPYBOOK, SHOP STANDARD ABEND LAYOUT      012388JS
000900*    061503 JS  CARRIED FORWARD UNCHANGED FOR QUEUE-SIM CONV     061503JS
001000******************************************************************
001050 01  ZERO-VAL                    PIC 9 VALUE ZERO.
001060 01  ONE-VAL                     PIC 9 VALUE 1.
001100 01  ABEND-REC.
001200     05  FILLER                  PIC X(01) VALUE "*".
001300     05  ABEND-PGM-NAME          PIC X(08).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-PARA-NAME         PIC X(30).
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON            PIC X(50).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  ACTUAL-VAL              PIC 9(09).
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  EXPECTED-VAL            PIC 9(09).
002200     05  FILLER                  PIC X(19) VALUE SPACES.
002300
002400 01  PARA-NAME                   PIC X(30).

000100******************************************************************
000200*    COPYBOOK    -  CUSTQUE                                      *
000300*    DESCRIPTION -  CUSTOMER JOURNEY RECORD (R5) AND THE         *
000400*                   POSITIONAL PRIORITY-QUEUE TABLE SHARED BY    *
000500*                   CLNQUEUE, CLNOPTQ, CLNESTIM AND CLNDAYSM     *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    031611 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        031611JS
000900*    082212 TGD ENLARGED TABLE TO 2000 ROWS PER OPS REQUEST      082212TGD
001000*    051417 RPD ADDED LEFT-AT-CLOSE INDICATOR BYTE               051417RPD
001100******************************************************************
001200*    R5 - ONE ENTRY PER CUSTOMER FOR THE LIFE OF THE SIM DAY.    *
001300*    THE MASTER AREA BELOW HOLDS ONE OF THESE PER CUSTOMER EVER  *
001400*    CREATED.  THE QUEUE AREA HOLDS ONLY THE CUSTOMER-IDs THAT   *
001500*    ARE CURRENTLY WAITING, IN POSITIONAL (FRONT TO BACK) ORDER  *
001600******************************************************************
001700 01  CUSTOMER-JOURNEY-REC.
001800     05  CJ-CUSTOMER-ID          PIC 9(06).
001900     05  CJ-TICKET-TYPE          PIC X(02).
002000     05  CJ-ARRIVAL-MIN          PIC 9(04)V99.
002100     05  CJ-SVC-START-MIN        PIC 9(04)V99.
002200     05  CJ-SVC-END-MIN          PIC 9(04)V99.
002300     05  CJ-WAS-SERVED           PIC X(01).
002400         88  CJ-SERVED               VALUE "Y".
002500         88  CJ-NOT-SERVED           VALUE "N".
002600     05  CJ-LEFT-AT-CLOSE        PIC X(01).
002700         88  CJ-DID-LEAVE-AT-CLOSE   VALUE "Y".
002800         88  CJ-DID-NOT-LEAVE        VALUE "N".
002900     05  FILLER                  PIC X(01).
003000******************************************************************
003100*    CUSTOMER MASTER AREA - ONE ROW PER CUSTOMER-ID (0-BASED,    *
003200*    SUBSCRIPT = CUSTOMER-ID + 1), PERSISTS FOR THE WHOLE RUN    *
003300******************************************************************
003400 01  WS-CUSTOMER-MASTER-AREA.
003500     05  CM-CUSTOMER-COUNT       PIC 9(06) COMP.
003600     05  CUSTOMER-MASTER-ROW OCCURS 2000 TIMES INDEXED BY CM-IDX.
003700         10  CM-TICKET-TYPE       PIC X(02).
003800         10  CM-ARRIVAL-MIN       PIC 9(04)V99.
003900         10  CM-SVC-START-MIN     PIC 9(04)V99.
004000         10  CM-SVC-END-MIN       PIC 9(04)V99.
004100         10  CM-WAS-SERVED        PIC X(01).
004200         10  CM-LEFT-AT-CLOSE     PIC X(01).
004300         10  FILLER               PIC X(01).
004400******************************************************************
004500*    ORDERED QUEUE TABLE - U5.  QT-FRONT IS ALWAYS SUBSCRIPT 1.  *
004600*    POSITIONS ARE 1-BASED HERE; U4/U3 CALLERS THAT SPEAK OF A   *
004700*    0-BASED "FRONT = POSITION 1" MEANING MAP DIRECTLY ACROSS.   *
004800******************************************************************
004900 01  WS-QUEUE-TABLE-AREA.
005000     05  QT-QUEUE-LENGTH         PIC 9(04) COMP.
005100     05  QUEUE-ELEMENT OCCURS 2000 TIMES INDEXED BY QT-IDX.
005200         10  QT-CUSTOMER-ID       PIC 9(06).
005300         10  FILLER               PIC X(02).

000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNARRIV.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/09/89.
000600       DATE-COMPILED. 04/09/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM GENERATES A SYNTHETIC STREAM OF TICKET
001300      *          ARRIVALS FOR ONE BRANCH/GROUP OVER A RUN OF N DAYS,
001400      *          USING THE NON-HOMOGENEOUS POISSON PROCESS "THINNING"
001500      *          METHOD AGAINST THE ARRIVAL-RATE TABLE PRODUCED BY
001600      *          CLNARATE.  THE CONTROL CARD SUPPLIES THE BRANCH,
001700      *          GROUP, STARTING DAY-OF-WEEK, RUN LENGTH IN DAYS, AND
001800      *          THE PRNG SEED FOR THE RUN.
001900      *
002000      *          THE ALGORITHM:
002100      *            1. LAMBDA-MAX = HIGHEST HOURLY RATE ON FILE FOR THE
002200      *               BRANCH/GROUP.  NO RATE ROWS OR A ZERO LAMBDA-MAX
002300      *               MEANS THE RUN PRODUCES NO ARRIVALS.
002400      *            2. DRAW A UNIFORM(0,1) DEVIATE, CONVERT TO AN
002500      *               EXPONENTIAL INTER-ARRIVAL TIME AT RATE LAMBDA-MAX
002600      *               VIA THE NATURAL-LOG APPROXIMATION SUBPROGRAM, AND
002700      *               ADVANCE THE SIMULATION CLOCK.
002800      *            3. LOOK UP THE ACTUAL RATE FOR THE CLOCK'S DAY-OF-
002900      *               WEEK AND HOUR AND "THIN" THE CANDIDATE ARRIVAL BY
003000      *               ACCEPTING IT WITH PROBABILITY RATE/LAMBDA-MAX.
003100      *            4. REPEAT UNTIL THE CLOCK REACHES THE END OF THE RUN.
003200      *
003300               INPUT FILES              -   DDS0001.RATETAB
003400                                             DDS0001.CTLCARD
003500
003600               OUTPUT FILE PRODUCED     -   DDS0001.SIMARRV
003700
003800               DUMP FILE                -   SYSOUT
003900
004000               SUBPROGRAMS CALLED       -   CLNPRNG, CLNLNAPX
004100
004200      ******************************************************************
004300      *    CHANGE LOG
004400      ******************************************************************
004500      *    040989 JS  INITIAL VERSION - REPLACES TRMTSRCH EQUIPMENT      040989JS
004600      *                 SEARCH STEP WITH THE NHPP THINNING STEP          040989JS
004700      *    051190 JS  ADDED THE LAMBDA-MAX-ZERO GUARD - A BRANCH/GROUP   051190JS
004800      *                 WITH NO OBSERVED TRAFFIC WAS LOOPING FOREVER     051190JS
004900      *    112204 TGD RATE TABLE NOW LOADED ONCE INTO WS-RATE-TABLE-     112204TGD
005000      *                 AREA INSTEAD OF RE-READ PER DRAW - PERFORMANCE   112204TGD
005100      *    Y2K  122998 TGD  NO DATE FIELDS IN THIS PROGRAM - VERIFIED    122998TGD
005200      *                 CENTURY-SAFE, NO CHANGE REQUIRED                 122998TGD
005300      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE   061503JS
005350      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON THE CLOCK        030811RPD
005360      *                 FIELDS - NOBODY WAS READING THEM.  ADDED THE     030811RPD
005370      *                 BRANCH/GROUP KEY VIEW AND SWITCH-STATE DISPLAY   030811RPD
005380      *    031511 RPD  A ZERO-DURATION CONTROL CARD FELL INTO THE         031511RPD
005385      *                 LAMBDA-MAX/RATE-ROW BRANCH SILENTLY (0 PASSES     031511RPD
005390      *                 OF THE THIN-LOOP, NO MESSAGE) - ADDED ITS OWN     031511RPD
005395      *                 DURATION-IS-ZERO CHECK AND MESSAGE                031511RPD
005396      *    040311 RPD RATETAB-FILE WAS DECLARED 33 CHARACTERS - 3 SHORT  040311RPD
005397      *                 OF THE 36 REAL DATA BYTES IN RATE-REC, READING   040311RPD
005398      *                 THE LOW-ORDER RATE DIGITS BACK AS SPACES.        040311RPD
005399      *                 WIDENED TO 38 TO MATCH THE COPYBOOK'S FILLER     040311RPD
005400      ******************************************************************
005500
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER. IBM-390.
005900       OBJECT-COMPUTER. IBM-390.
006000       SPECIAL-NAMES.
006100           C01 IS NEXT-PAGE.
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400           SELECT SYSOUT
006500           ASSIGN TO UT-S-SYSOUT
006600             ORGANIZATION IS SEQUENTIAL.
006700
006800           SELECT CTLCARD-FILE
006900           ASSIGN TO UT-S-CTLCARD
007000             ACCESS MODE IS SEQUENTIAL
007100             FILE STATUS IS CFCODE.
007200
007300           SELECT RATETAB-FILE
007400           ASSIGN TO UT-S-RATETAB
007500             ACCESS MODE IS SEQUENTIAL
007600             FILE STATUS IS IFCODE.
007700
007800           SELECT SIMARRV-FILE
007900           ASSIGN TO UT-S-SIMARRV
008000             ACCESS MODE IS SEQUENTIAL
008100             FILE STATUS IS OFCODE.
008200
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  SYSOUT
008600           RECORDING MODE IS F
008700           LABEL RECORDS ARE STANDARD
008800           RECORD CONTAINS 130 CHARACTERS
008900           BLOCK CONTAINS 0 RECORDS
009000           DATA RECORD IS SYSOUT-REC.
009100       01  SYSOUT-REC                 PIC X(130).
009200
009300      ****** ONE CONTROL CARD PER RUN - BRANCH, GROUP, START DOW,
009400      ****** DURATION IN DAYS, AND THE PRNG SEED
009500       FD  CTLCARD-FILE
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD
009800           RECORD CONTAINS 80 CHARACTERS
009900           BLOCK CONTAINS 0 RECORDS
010000           DATA RECORD IS FD-CTL-CARD-REC.
010100       01  FD-CTL-CARD-REC            PIC X(80).
010200
010300       FD  RATETAB-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 38 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS FD-RATE-REC.
010900       01  FD-RATE-REC                PIC X(38).
011000
011100       FD  SIMARRV-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 22 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS FD-SIM-ARRIVAL-REC.
011700       01  FD-SIM-ARRIVAL-REC         PIC X(22).
011800
011900       WORKING-STORAGE SECTION.
012000
012100       01  FILE-STATUS-CODES.
012200           05  CFCODE                  PIC X(2).
012300           05  IFCODE                  PIC X(2).
012400               88 NO-MORE-RATE-DATA VALUE "10".
012500           05  OFCODE                  PIC X(2).
012550           05  FILLER                  PIC X(01).
012600
012700       01  WS-CTL-CARD-REC.
012800           05  CC-BRANCH               PIC X(10).
012900           05  CC-GROUP                PIC X(02).
013000           05  CC-START-DOW            PIC 9(01).
013100           05  CC-DURATION-DAYS        PIC 9(03).
013200           05  CC-SEED                 PIC 9(09).
013300           05  FILLER                  PIC X(55).
013310
013320      ****** COMBINED BRANCH/GROUP VIEW OF THE CONTROL CARD - USED
013330      ****** BY 000-HOUSEKEEPING TO NAME THE SLOT ON THE NO-
013340      ****** ARRIVALS MESSAGE IN ONE DISPLAY INSTEAD OF TWO
013350       01  WS-CTL-KEY-VIEW REDEFINES WS-CTL-CARD-REC.
013360           05  CC-BR-GRP-KEY           PIC X(12).
013370           05  FILLER                  PIC X(68).
013400
013500       COPY RATETAB.
013600       COPY SIMARRV.
013700
013800       01  WS-PRNG-PARM-REC.
013900           05  WS-PRNG-SEED            PIC S9(10) COMP-3.
014000           05  WS-PRNG-UNIFORM-OUT     PIC 9(01)V9(09).
014100           05  FILLER                  PIC X(01).
014200
014300       01  WS-LNAPX-PARM-REC.
014400           05  WS-LNAPX-U-VALUE        PIC 9(01)V9(09).
014500           05  WS-LNAPX-LN-RESULT      PIC S9(01)V9(06).
014600           05  FILLER                  PIC X(01).
014700
014800       01  WS-CLOCK-FIELDS.
014900           05  WS-CURR-T               PIC 9(05)V99 COMP-3.
015000           05  WS-END-T                PIC 9(05)V99 COMP-3.
015100           05  WS-INTER-ARRIVAL        PIC 9(05)V99 COMP-3.
015200           05  WS-DAY-INDEX            PIC 9(05) COMP.
015300           05  WS-HOUR-OF-DAY          PIC 9(02) COMP.
015400           05  WS-CURR-DOW             PIC 9(01) COMP.
015500           05  WS-DOW-REMAINDER        PIC 9(05) COMP.
015600           05  WS-DOW-QUOTIENT         PIC 9(05) COMP.
015700           05  FILLER                  PIC X(01).
015800
016600       01  WS-LAMBDA-MAX               PIC S9(05)V9(04) COMP-3.
017400       01  WS-LOOKUP-RATE              PIC S9(05)V9(04) COMP-3.
017500       01  WS-ACCEPT-THRESHOLD         PIC 9(01)V9(09).
017600
017700       01  COUNTERS-AND-ACCUMULATORS.
017800           05 RECORDS-READ             PIC S9(07) COMP.
017900           05 RECORDS-WRITTEN          PIC S9(07) COMP.
018000           05 WS-RATE-ROW-COUNT        PIC S9(05) COMP.
018100           05  FILLER                  PIC X(01).
018110
018120      ****** ONE-STROKE RESET OF THE COMP COUNTERS ABOVE - LOW-
018130      ****** VALUES ZEROES THE BINARY FIELDS AT JOB START
018140       01  WS-COUNTER-RESET-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS
018150                                     PIC X(13).
018200
018300       01  FLAGS-AND-SWITCHES.
018400           05 MORE-RATE-SW             PIC X(01) VALUE "Y".
018500               88 NO-MORE-RATE-ROWS    VALUE "N".
018600           05 LAMBDA-FOUND-SW          PIC X(01) VALUE "N".
018700               88 LAMBDA-ROW-FOUND     VALUE "Y".
018800           05 SLOT-FOUND-SW            PIC X(01) VALUE "N".
018900               88 SLOT-ROW-FOUND       VALUE "Y".
019000           05  FILLER                  PIC X(01).
019010
019020      ****** COMBINED VIEW OF THE THREE SWITCHES ABOVE - USED BY
019030      ****** 999-CLEANUP FOR A ONE-LINE FINAL-STATE DISPLAY
019040       01  WS-SWITCH-VIEW REDEFINES FLAGS-AND-SWITCHES.
019050           05  FILLER                  PIC X(04).
019100
019200       77  WS-DATE                     PIC 9(06).
019300
019400       COPY ABENDREC.
019500
019600       PROCEDURE DIVISION.
019700           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019750           IF CC-DURATION-DAYS = ZERO
019760               DISPLAY "** NO ARRIVALS PRODUCED FOR " CC-BR-GRP-KEY
019770                       " - DURATION IS ZERO **"
019780           ELSE
019800           IF LAMBDA-ROW-FOUND AND WS-LAMBDA-MAX GREATER THAN ZERO
019900               PERFORM 200-THIN-LOOP THRU 200-EXIT
020000                       UNTIL WS-CURR-T NOT LESS THAN WS-END-T
020100           ELSE
020200               DISPLAY "** NO ARRIVALS PRODUCED FOR " CC-BR-GRP-KEY
020300                       " - LAMBDA-MAX IS ZERO OR NO RATE ROWS **".
020400           PERFORM 999-CLEANUP THRU 999-EXIT.
020500           MOVE +0 TO RETURN-CODE.
020600           GOBACK.
020700
020800       000-HOUSEKEEPING.
020900           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000           DISPLAY "******** BEGIN JOB CLNARRIV ********".
021100           ACCEPT  WS-DATE FROM DATE.
021200           MOVE LOW-VALUES TO WS-COUNTER-RESET-VIEW.
021300           MOVE ZERO TO WS-CURR-T.
021400           PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500           PERFORM 810-READ-CTL-CARD THRU 810-EXIT.
021600           COMPUTE WS-END-T = 24 * CC-DURATION-DAYS.
021700           MOVE CC-SEED TO WS-PRNG-SEED.
021800           PERFORM 900-LOAD-RATE-TABLE THRU 900-EXIT
021900                   UNTIL NO-MORE-RATE-ROWS.
022000           PERFORM 250-CALC-LAMBDA-MAX THRU 250-EXIT.
022100       000-EXIT.
022200           EXIT.
022300
022400      ******************************************************************
022500      *    200-THIN-LOOP - ONE PASS DRAWS ONE CANDIDATE ARRIVAL, ADVANCES
022600      *    THE CLOCK, AND EITHER ACCEPTS OR REJECTS IT AGAINST THE
022700      *    ACTUAL RATE FOR THE CLOCK'S DAY-OF-WEEK/HOUR SLOT.
022800      ******************************************************************
022900       200-THIN-LOOP.
023000           MOVE "200-THIN-LOOP" TO PARA-NAME.
023100           CALL "CLNPRNG" USING WS-PRNG-PARM-REC.
023200           MOVE WS-PRNG-UNIFORM-OUT TO WS-LNAPX-U-VALUE.
023300           CALL "CLNLNAPX" USING WS-LNAPX-PARM-REC.
023400
023500           COMPUTE WS-INTER-ARRIVAL ROUNDED =
023600                   (WS-LNAPX-LN-RESULT * -1) / WS-LAMBDA-MAX.
023700           ADD WS-INTER-ARRIVAL TO WS-CURR-T.
023800
023900           IF WS-CURR-T NOT LESS THAN WS-END-T
024000               GO TO 200-EXIT.
024100
024200           PERFORM 220-CALC-CLOCK-FIELDS THRU 220-EXIT.
024300           PERFORM 240-FIND-RATE-FOR-SLOT THRU 240-EXIT.
024400
024500           CALL "CLNPRNG" USING WS-PRNG-PARM-REC.
024600           COMPUTE WS-ACCEPT-THRESHOLD ROUNDED =
024700                   WS-LOOKUP-RATE / WS-LAMBDA-MAX.
024800
024900           IF WS-PRNG-UNIFORM-OUT LESS THAN WS-ACCEPT-THRESHOLD
025000               PERFORM 260-WRITE-ARRIVAL THRU 260-EXIT.
025100       200-EXIT.
025200           EXIT.
025300
025400      ******************************************************************
025500      *    220-CALC-CLOCK-FIELDS - SPLITS THE CONTINUOUS CLOCK T INTO A
025600      *    DAY NUMBER, HOUR-OF-DAY, AND CURRENT DAY-OF-WEEK.  DAY-OF-
025700      *    WEEK ADVANCES CYCLICALLY (1-7) FROM THE CONTROL-CARD START
025800      *    DAY.  DIVIDE...REMAINDER STANDS IN FOR THE MOD FUNCTION,
025900      *    WHICH THIS COMPILER LEVEL DOES NOT SUPPORT.
026000      ******************************************************************
026100       220-CALC-CLOCK-FIELDS.
026200           MOVE "220-CALC-CLOCK-FIELDS" TO PARA-NAME.
026300           COMPUTE WS-DAY-INDEX = WS-CURR-T / 24.
026400           COMPUTE WS-HOUR-OF-DAY =
026500                   WS-CURR-T - (WS-DAY-INDEX * 24).
026600
026700           DIVIDE (CC-START-DOW - 1 + WS-DAY-INDEX) BY 7
026800               GIVING WS-DOW-QUOTIENT
026900               REMAINDER WS-DOW-REMAINDER.
027000           COMPUTE WS-CURR-DOW = WS-DOW-REMAINDER + 1.
027100       220-EXIT.
027200           EXIT.
027300
027400      ******************************************************************
027500      *    240-FIND-RATE-FOR-SLOT - SERIAL SCAN OF THE IN-MEMORY RATE
027600      *    TABLE FOR THE CURRENT BRANCH/GROUP/DOW/HOUR.  A SLOT NOT ON
027700      *    FILE HAS A RATE OF ZERO, WHICH THE THINNING TEST ALWAYS
027800      *    REJECTS.
027900      ******************************************************************
028000       240-FIND-RATE-FOR-SLOT.
028100           MOVE "240-FIND-RATE-FOR-SLOT" TO PARA-NAME.
028200           MOVE "N" TO SLOT-FOUND-SW.
028300           MOVE ZERO TO WS-LOOKUP-RATE.
028400           PERFORM 245-TEST-ONE-RATE-ROW THRU 245-EXIT
028450                   VARYING RT-IDX FROM 1 BY 1
028500                   UNTIL RT-IDX GREATER THAN WS-RATE-ROW-COUNT
028600                   OR SLOT-ROW-FOUND.
029500       240-EXIT.
029600           EXIT.
029650
029660       245-TEST-ONE-RATE-ROW.
029670           MOVE "245-TEST-ONE-RATE-ROW" TO PARA-NAME.
029680           IF RT-TBL-BRANCH(RT-IDX) = CC-BRANCH
029690           AND RT-TBL-GROUP(RT-IDX)  = CC-GROUP
029691           AND RT-TBL-DOW(RT-IDX)    = WS-CURR-DOW
029692           AND RT-TBL-HOUR(RT-IDX)   = WS-HOUR-OF-DAY
029693               MOVE RT-TBL-RATE(RT-IDX) TO WS-LOOKUP-RATE
029694               MOVE "Y" TO SLOT-FOUND-SW.
029696       245-EXIT.
029698           EXIT.
029800
029900       250-CALC-LAMBDA-MAX.
030000           MOVE "250-CALC-LAMBDA-MAX" TO PARA-NAME.
030100           MOVE "N" TO LAMBDA-FOUND-SW.
030150           MOVE ZERO TO WS-LAMBDA-MAX.
030200           PERFORM 255-TEST-ONE-LAMBDA-ROW THRU 255-EXIT
030250                   VARYING RT-IDX FROM 1 BY 1
030300                   UNTIL RT-IDX GREATER THAN WS-RATE-ROW-COUNT.
031200       250-EXIT.
031300           EXIT.
031350
031360       255-TEST-ONE-LAMBDA-ROW.
031370           MOVE "255-TEST-ONE-LAMBDA-ROW" TO PARA-NAME.
031380           IF RT-TBL-BRANCH(RT-IDX) = CC-BRANCH
031390           AND RT-TBL-GROUP(RT-IDX)  = CC-GROUP
031391               MOVE "Y" TO LAMBDA-FOUND-SW
031392               IF RT-TBL-RATE(RT-IDX) GREATER THAN WS-LAMBDA-MAX
031393                   MOVE RT-TBL-RATE(RT-IDX) TO WS-LAMBDA-MAX.
031396       255-EXIT.
031398           EXIT.
031400
031500       260-WRITE-ARRIVAL.
031600           MOVE "260-WRITE-ARRIVAL" TO PARA-NAME.
031700           MOVE CC-BRANCH        TO SA-BRANCH.
031800           MOVE CC-GROUP         TO SA-GROUP.
031900           COMPUTE SA-ARR-DAY   = WS-DAY-INDEX + 1.
032000           MOVE WS-CURR-DOW      TO SA-ARR-DOW.
032100           COMPUTE SA-ARR-MINUTES ROUNDED =
032200                   (WS-CURR-T - (WS-DAY-INDEX * 24)) * 60.
032300           WRITE FD-SIM-ARRIVAL-REC FROM SIM-ARRIVAL-REC.
032400           ADD +1 TO RECORDS-WRITTEN.
032500       260-EXIT.
032600           EXIT.
032700
032800       800-OPEN-FILES.
032900           MOVE "800-OPEN-FILES" TO PARA-NAME.
033000           OPEN INPUT CTLCARD-FILE, RATETAB-FILE.
033100           OPEN OUTPUT SIMARRV-FILE, SYSOUT.
033200       800-EXIT.
033300           EXIT.
033400
033500       810-READ-CTL-CARD.
033600           MOVE "810-READ-CTL-CARD" TO PARA-NAME.
033700           READ CTLCARD-FILE INTO WS-CTL-CARD-REC
033800               AT END
033900               MOVE "NO CONTROL CARD PRESENT" TO ABEND-REASON
034000               GO TO 1000-ABEND-RTN
034100           END-READ.
034200       810-EXIT.
034300           EXIT.
034400
034500       850-CLOSE-FILES.
034600           MOVE "850-CLOSE-FILES" TO PARA-NAME.
034700           CLOSE CTLCARD-FILE, RATETAB-FILE, SIMARRV-FILE, SYSOUT.
034800       850-EXIT.
034900           EXIT.
035000
035100       900-LOAD-RATE-TABLE.
035200           MOVE "900-LOAD-RATE-TABLE" TO PARA-NAME.
035300           READ RATETAB-FILE INTO RATE-REC
035400               AT END
035500               MOVE "N" TO MORE-RATE-SW
035600               GO TO 900-EXIT
035700           END-READ.
035800           ADD +1 TO RECORDS-READ.
035900           ADD +1 TO WS-RATE-ROW-COUNT.
036000           SET RT-IDX TO WS-RATE-ROW-COUNT.
036100           MOVE RT-BRANCH          TO RT-TBL-BRANCH(RT-IDX).
036200           MOVE RT-GROUP           TO RT-TBL-GROUP(RT-IDX).
036300           MOVE RT-DOW             TO RT-TBL-DOW(RT-IDX).
036400           MOVE RT-HOUR            TO RT-TBL-HOUR(RT-IDX).
036500           MOVE RT-TOTAL-ARRIVALS  TO RT-TBL-TOTAL-ARR(RT-IDX).
036600           MOVE RT-NUM-OBS-PERIODS TO RT-TBL-NUM-OBS(RT-IDX).
036700           MOVE RT-ARRIVAL-RATE    TO RT-TBL-RATE(RT-IDX).
036800       900-EXIT.
036900           EXIT.
037000
037100       999-CLEANUP.
037200           MOVE "999-CLEANUP" TO PARA-NAME.
037300           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037400           DISPLAY "** RATE ROWS LOADED **".
037500           DISPLAY WS-RATE-ROW-COUNT.
037600           DISPLAY "** SIMULATED ARRIVALS WRITTEN **".
037700           DISPLAY RECORDS-WRITTEN.
037750           DISPLAY "** FINAL SWITCH STATE (RATE/LAMBDA/SLOT) ** "
037760               WS-SWITCH-VIEW.
037800           DISPLAY "******** NORMAL END OF JOB CLNARRIV ********".
037900       999-EXIT.
038000           EXIT.
038100
038200       1000-ABEND-RTN.
038300           WRITE SYSOUT-REC FROM ABEND-REC.
038400           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038500           DISPLAY "*** ABNORMAL END OF JOB - CLNARRIV ***" UPON
038600               CONSOLE.
038700           DIVIDE ZERO-VAL INTO ONE-VAL.

000100******************************************************************
000200*    COPYBOOK    -  SVCTIME                                      *
000300*    DESCRIPTION -  SERVICE-TIME LOOKUP RECORD (INPUT TO         *
000400*                   CLNSVCT), PLUS THE IN-MEMORY SEARCH TABLE    *
000500*                   BUILT BY CLNSVCT FOR GET-SERVICE-TIME CALLS  *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    081514 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        081514JS
000900*    022216 RPD DEFAULT TABLE ROWS ADDED WHEN FILE IS EMPTY      022216RPD
000950*    030811 RPD ADDED TABLE-CLEAR VIEW - CLNSVCT MOVE SPACES     030811RPD
000960*                 TO IT BEFORE EVERY LOAD                        030811RPD
001000******************************************************************
001100 01  SVC-TIME-REC.
001200     05  ST-TICKET-TYPE          PIC X(02).
001300     05  ST-SERVICE-TIME         PIC 9(03)V99.
001400     05  FILLER                  PIC X(02).
001500******************************************************************
001600*    IN-MEMORY SEARCH TABLE - LOADED BY CLNSVCT.  WHEN THE FILE  *
001700*    IS EMPTY THE SHOP DEFAULTS ARE LOADED (P=3.32 NP=4.15)      *
001800******************************************************************
001900 01  WS-SVC-TIME-TABLE-AREA.
002000     05  SVC-TIME-TABLE-ROW OCCURS 50 TIMES INDEXED BY ST-IDX.
002100         10  ST-TBL-TICKET-TYPE   PIC X(02).
002200         10  ST-TBL-SERVICE-TIME  PIC 9(03)V99.
002300         10  FILLER               PIC X(02).
002310******************************************************************
002320*    ONE-STROKE TABLE CLEAR - MOVE SPACES HERE BEFORE THE LOAD   *
002330*    SO A SHORT SVCTIME FILE NEVER LEAVES A PRIOR RUN'S ROWS     *
002340*    SITTING PAST THE ROW-COUNT BOUNDARY                        *
002350******************************************************************
002360 01  WS-SVC-TABLE-CLEAR-VIEW REDEFINES WS-SVC-TIME-TABLE-AREA.
002370     05  FILLER                  PIC X(300).

000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNDAYSM.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 05/14/89.
000600       DATE-COMPILED. 05/14/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM IS THE DAY-LEVEL DRIVER OF THE QUEUE-SIM
001300      *          SUITE.  IT READS ONE SIMULATED DAY'S WORTH OF TICKET
001400      *          ARRIVALS FROM THE SIMARRV FILE PRODUCED BY CLNARRIV,
001500      *          THEN PLAYS THE DAY FORWARD MINUTE BY MINUTE AGAINST A
001600      *          FIXED NUMBER OF SERVICE WINDOWS, DRIVING THE QUEUE
001700      *          THROUGH CLNQUEUE, THE SERVICE-TIME LOOKUP THROUGH
001800      *          CLNSVCT, AND PERIODIC "PRIORITY AGING" THROUGH CLNOPTQ.
001900      *          WHEN THE DAY IS OVER IT PRINTS THE CLINIC SIMULATION
002000      *          SUMMARY REPORT.
002100      *
002200      *          THE EVENT LOOP FOR EACH PASS:
002300      *            A. ENQUEUE ANY ARRIVAL WHOSE ARRIVAL TIME HAS COME
002400      *            B. FREE ANY WINDOW WHOSE SERVICE HAS ENDED, MARKING
002500      *               ITS CUSTOMER SERVED
002600      *            C. ASSIGN THE FRONT OF THE QUEUE TO ANY FREE WINDOW
002700      *            D. IF THE OPTIMIZATION INTERVAL HAS ELAPSED, CALL THE
002800      *               PRIORITY-AGING OPTIMIZER
002900      *            E. ADVANCE THE CLOCK TO THE EARLIER OF THE NEXT
003000      *               ARRIVAL OR THE NEXT WINDOW TO FREE UP, OR JUMP TO
003100      *               CLOSING TIME IF NEITHER REMAINS
003200      *          AT CLOSING, ANY CUSTOMER STILL WAITING IS DEQUEUED AS A
003300      *          "LEFT AT CLOSING"; ANY CUSTOMER STILL IN A WINDOW FINISHES
003400      *          OUT ITS SERVICE (CAPPED AT 60 MINUTES PAST CLOSING) AND
003500      *          COUNTS AS SERVED.
003600      *
003700               INPUT FILES              -   DDS0001.SIMARRV
003800                                             DDS0001.DAYCTL
003900      *
004000               OUTPUT FILE PRODUCED     -   CLINIC SIMULATION SUMMARY
004100                                             PRINT REPORT (SUMRPT)
004200      *
004300               DUMP FILE                -   SYSOUT
004400      *
004500               SUBPROGRAMS CALLED       -   CLNQUEUE, CLNSVCT, CLNOPTQ
004600      *
004700      ******************************************************************
004800      *    CHANGE LOG
004900      ******************************************************************
005000      *    051489 JS  INITIAL VERSION - REPLACES PATLIST EQUIPMENT        051489JS
005100      *                 CENSUS/BILLING REPORT WITH THE DAY-LEVEL QUEUE    051489JS
005200      *                 SIMULATION DRIVER AND THE SUMMARY REPORT          051489JS
005300      *    062289 JS  ADDED THE DAYCTL CONTROL CARD SO A SITE CAN VARY    062289JS
005400      *                 WINDOW COUNT, HOURS, AND THRESHOLDS WITHOUT A     062289JS
005500      *                 RECOMPILE - ZERO ON A NUMERIC FIELD TAKES THE     062289JS
005600      *                 SHOP-STANDARD DEFAULT                            062289JS
005700      *    081490 RD  DRAIN STEP NOW CAPS A WINDOW'S SERVICE-END AT       081490RD
005800      *                 CLOSING PLUS 60 MINUTES PER THE STAFFING STUDY    081490RD
005900      *    Y2K  122998 TGD  NO DATE FIELDS IN THIS PROGRAM - VERIFIED     122998TGD
006000      *                 CENTURY-SAFE, NO CHANGE REQUIRED                  122998TGD
006100      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE    061503JS
006150      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON THE CLOCK AND     030811RPD
006160      *                 INDEX FIELDS - NOBODY WAS READING THEM.  ADDED    030811RPD
006170      *                 A TABLE-CLEAR VIEW FOR THE WINDOW TABLE AND A     030811RPD
006180      *                 SWITCH-STATE DISPLAY AT CLEANUP                   030811RPD
006190      *    031511 RPD  240-CHECK-OPTIMIZATION WAS HARDCODING THE          031511RPD
006192      *                 SERVICE-POINT COUNT PASSED TO CLNOPTQ TO 1        031511RPD
006194      *                 INSTEAD OF WS-NUM-WINDOWS - THRESHOLDS WERE       031511RPD
006196      *                 COMPUTING AGAINST ONE OPEN WINDOW REGARDLESS OF   031511RPD
006198      *                 HOW MANY WERE ACTUALLY STAFFED                    031511RPD
006200      ******************************************************************
006300
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SOURCE-COMPUTER. IBM-390.
006700       OBJECT-COMPUTER. IBM-390.
006800       SPECIAL-NAMES.
006900           C01 IS NEXT-PAGE.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200           SELECT SYSOUT
007300           ASSIGN TO UT-S-SYSOUT
007400             ORGANIZATION IS SEQUENTIAL.
007500
007600           SELECT DAYCTL-FILE
007700           ASSIGN TO UT-S-DAYCTL
007800             ACCESS MODE IS SEQUENTIAL
007900             FILE STATUS IS CFCODE.
008000
008100           SELECT SIMARRV-FILE
008200           ASSIGN TO UT-S-SIMARRV
008300             ACCESS MODE IS SEQUENTIAL
008400             FILE STATUS IS IFCODE.
008500
008600           SELECT SUMRPT-FILE
008700           ASSIGN TO UT-S-SUMRPT
008800             ACCESS MODE IS SEQUENTIAL
008900             FILE STATUS IS OFCODE.
009000
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  SYSOUT
009400           RECORDING MODE IS F
009500           LABEL RECORDS ARE STANDARD
009600           RECORD CONTAINS 130 CHARACTERS
009700           BLOCK CONTAINS 0 RECORDS
009800           DATA RECORD IS SYSOUT-REC.
009900       01  SYSOUT-REC                 PIC X(130).
010000
010100      ****** ONE CONTROL CARD PER RUN - SIM DAY NUMBER, WINDOW COUNT,
010200      ****** OPENING/CLOSING HOUR, AGING THRESHOLDS, OPTIMIZE INTERVAL
010300       FD  DAYCTL-FILE
010400           RECORDING MODE IS F
010500           LABEL RECORDS ARE STANDARD
010600           RECORD CONTAINS 80 CHARACTERS
010700           BLOCK CONTAINS 0 RECORDS
010800           DATA RECORD IS FD-DAY-CTL-REC.
010900       01  FD-DAY-CTL-REC             PIC X(80).
011000
011100       FD  SIMARRV-FILE
011200           RECORDING MODE IS F
011300           LABEL RECORDS ARE STANDARD
011400           RECORD CONTAINS 22 CHARACTERS
011500           BLOCK CONTAINS 0 RECORDS
011600           DATA RECORD IS FD-SIM-ARRIVAL-REC.
011700       01  FD-SIM-ARRIVAL-REC         PIC X(22).
011800
011900       FD  SUMRPT-FILE
012000           RECORDING MODE IS F
012100           LABEL RECORDS ARE STANDARD
012200           RECORD CONTAINS 132 CHARACTERS
012300           BLOCK CONTAINS 0 RECORDS
012400           DATA RECORD IS FD-SUMRPT-REC.
012500       01  FD-SUMRPT-REC              PIC X(132).
012600
012700       WORKING-STORAGE SECTION.
012800
012900       01  FILE-STATUS-CODES.
013000           05  CFCODE                  PIC X(2).
013100           05  IFCODE                  PIC X(2).
013200               88 NO-MORE-SIMARRV-DATA VALUE "10".
013300           05  OFCODE                  PIC X(2).
013350           05  FILLER                  PIC X(01).
013400
013500       01  WS-DAY-CTL-REC.
013600           05  DC-SIM-DAY              PIC 9(03).
013700           05  DC-NUM-WINDOWS          PIC 9(02).
013800           05  DC-OPEN-HOUR            PIC 9(02).
013900           05  DC-CLOSE-HOUR           PIC 9(02).
014000           05  DC-P-THRESHOLD          PIC 9(04)V99.
014100           05  DC-NONP-THRESHOLD       PIC 9(04)V99.
014200           05  DC-OPT-INTERVAL         PIC 9(04)V99.
014300           05  FILLER                  PIC X(53).
014400
014500       COPY SIMARRV.
014600       COPY SIMSUMM.
014700       COPY CUSTQUE.
014800
014900      ******************************************************************
015000      *    PENDING-ARRIVAL-TABLE - HOLDS THE DAY'S ACCEPTED ARRIVALS,
015100      *    IN ARRIVAL-TIME ORDER, UNTIL THE EVENT LOOP ENQUEUES THEM
015200      ******************************************************************
015300       01  PENDING-ARRIVAL-TABLE.
015400           05  PEND-ARR-ROW OCCURS 2000 TIMES INDEXED BY PEND-IDX.
015500               10  PEND-CUSTOMER-ID    PIC 9(06).
015600               10  PEND-ARR-MIN        PIC 9(04)V99.
015700               10  PEND-TICKET-TYPE    PIC X(02).
015800               10  FILLER              PIC X(01).
015900
016000      ******************************************************************
016100      *    WINDOW-TABLE - ONE ROW PER SERVICE WINDOW.  A FREE WINDOW HAS
016200      *    WIN-BUSY-SW = "N" AND ITS OTHER FIELDS ARE MEANINGLESS.
016300      ******************************************************************
016400       01  WINDOW-TABLE.
016500           05  WINDOW-ROW OCCURS 20 TIMES INDEXED BY WIN-IDX.
016600               10  WIN-BUSY-SW         PIC X(01) VALUE "N".
016700                   88  WIN-IS-BUSY         VALUE "Y".
016800               10  WIN-CUSTOMER-ID     PIC 9(06).
016900               10  WIN-SVC-END         PIC 9(04)V99.
017000               10  FILLER              PIC X(01).
017050      ****** ONE-STROKE TABLE CLEAR - MOVE SPACES HERE INSTEAD OF
017060      ****** LOOPING WIN-IDX 1 THRU 20 SETTING WIN-BUSY-SW TO "N".
017070      ****** SPACE IS NOT "Y" SO WIN-IS-BUSY READS FALSE EITHER WAY.
017080       01  WS-WINDOW-CLEAR-VIEW REDEFINES WINDOW-TABLE.
017090           05  FILLER                  PIC X(280).
017100
017200       01  WS-QUEUE-PARM-REC.
017300           05  WS-QP-FUNCTION          PIC X(01).
017400           05  WS-QP-CUSTOMER-ID       PIC 9(06).
017500           05  WS-QP-POSITION          PIC 9(04).
017600           05  WS-QP-QUEUE-EMPTY-FLAG  PIC X(01).
017700               88  WS-QP-WAS-EMPTY         VALUE "Y".
017800           05  FILLER                  PIC X(01).
017900
018000       01  WS-SVCT-PARM-REC.
018100           05  WS-SVCT-TICKET-TYPE     PIC X(02).
018200           05  WS-SVCT-SERVICE-TIME    PIC 9(03)V99.
018300           05  FILLER                  PIC X(01).
018400
018500       01  WS-OPTQ-PARM-REC.
018600           05  WS-OQ-CURRENT-TIME      PIC 9(04)V99.
018700           05  WS-OQ-NUM-SERVICE-PTS   PIC 9(02).
018800           05  WS-OQ-P-THRESHOLD       PIC 9(04)V99.
018900           05  WS-OQ-NON-P-THRESHOLD   PIC 9(04)V99.
019000           05  FILLER                  PIC X(01).
019100
019200       01  WS-CLOCK-AND-LIMIT-FIELDS.
019300           05  WS-CURR-TIME            PIC 9(04)V99 COMP-3.
019400           05  WS-OPEN-MIN             PIC 9(04)V99 COMP-3.
019500           05  WS-CLOSE-MIN            PIC 9(04)V99 COMP-3.
019600           05  WS-DRAIN-LIMIT          PIC 9(04)V99 COMP-3.
019700           05  WS-LAST-OPT-TIME        PIC 9(04)V99 COMP-3.
019800           05  WS-NEXT-ARR-TIME        PIC 9(04)V99 COMP-3.
019900           05  WS-NEXT-END-TIME        PIC 9(04)V99 COMP-3.
020000           05  WS-ARR-HOUR             PIC 9(02) COMP.
020100           05  FILLER                  PIC X(01).
020200
021000       01  WS-CUST-MSTR-IDX            PIC 9(04) COMP.
021100
021500       01  WS-PEND-IDX-FIELDS.
021600           05  WS-PEND-NEXT-IDX        PIC 9(04) COMP.
021700           05  WS-PEND-COUNT           PIC 9(04) COMP.
021800           05  WS-NUM-WINDOWS          PIC 9(02) COMP.
021900           05  WS-WIN-IDX              PIC 9(02) COMP.
022000           05  FILLER                  PIC X(01).
022100
022500       01  WS-READ-WRITE-COUNTS.
022520           05  RECORDS-READ            PIC S9(07) COMP.
022540           05  RECORDS-WRITTEN         PIC S9(07) COMP.
022560           05  FILLER                  PIC X(01).
022580      ****** ONE-STROKE RESET OF THE TWO COMP COUNTERS ABOVE - LOW-
022590      ****** VALUES ZEROES THE BINARY FIELDS AT JOB START
022600       01  WS-COUNTER-RESET-VIEW REDEFINES WS-READ-WRITE-COUNTS
022620                                     PIC X(09).
022700       01  WS-TIMING-ACCUMULATORS.
022800           05  WS-SUM-WAIT             PIC 9(07)V99 COMP-3.
022900           05  WS-SUM-SERVICE          PIC 9(07)V99 COMP-3.
023000           05  WS-SUM-TOTAL-TIME       PIC 9(07)V99 COMP-3.
023100           05  WS-ONE-WAIT             PIC 9(04)V99 COMP-3.
023200           05  WS-ONE-TOTAL            PIC 9(04)V99 COMP-3.
023300           05  FILLER                  PIC X(01).
023400
023500       01  FLAGS-AND-SWITCHES.
023600           05  MORE-SIMARRV-SW         PIC X(01) VALUE "Y".
023700               88  NO-MORE-SIMARRV-ROWS    VALUE "N".
023800           05  DAY-DONE-SW             PIC X(01) VALUE "N".
023900               88  DAY-IS-DONE             VALUE "Y".
024000           05  DEQUEUE-DONE-SW         PIC X(01) VALUE "N".
024100               88  DEQUEUE-IS-DONE         VALUE "Y".
024150           05  FILLER                  PIC X(01).
024170      ****** COMBINED VIEW OF THE THREE SWITCHES ABOVE - USED BY
024180      ****** 999-CLEANUP FOR A ONE-LINE FINAL-STATE DISPLAY
024190       01  WS-SWITCH-VIEW REDEFINES FLAGS-AND-SWITCHES.
024195           05  FILLER                  PIC X(04).
024300
024400       77  WS-DATE                     PIC 9(06).
024500       77  WS-PAGE-NBR                 PIC 9(03) COMP VALUE ZERO.
024600       77  WS-LINE-CNT                 PIC 9(03) COMP VALUE 99.
024700
024800       COPY ABENDREC.
024900
025000       PROCEDURE DIVISION.
025100           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025200           PERFORM 200-EVENT-LOOP THRU 200-EXIT
025300                   UNTIL DAY-IS-DONE.
025400           PERFORM 300-CLOSING-DEQUEUE THRU 300-EXIT.
025500           PERFORM 400-DRAIN-WINDOWS THRU 400-EXIT.
025600           PERFORM 500-COMPUTE-METRICS THRU 500-EXIT.
025700           PERFORM 600-PRINT-REPORT THRU 600-EXIT.
025800           PERFORM 999-CLEANUP THRU 999-EXIT.
025900           MOVE +0 TO RETURN-CODE.
026000           GOBACK.
026100
026200      ******************************************************************
026300      *    000-HOUSEKEEPING - OPENS FILES, READS THE CONTROL CARD, AND
026400      *    LOADS THE PENDING-ARRIVAL AND CUSTOMER-MASTER TABLES FOR THE
026500      *    SIMULATED DAY NAMED ON THE CONTROL CARD.
026600      ******************************************************************
026700       000-HOUSEKEEPING.
026800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026900           DISPLAY "******** BEGIN JOB CLNDAYSM ********".
027000           ACCEPT  WS-DATE FROM DATE.
027100           MOVE LOW-VALUES TO WS-COUNTER-RESET-VIEW.
027110           INITIALIZE WS-TIMING-ACCUMULATORS.
027200           MOVE ZERO TO QT-QUEUE-LENGTH.
027300           MOVE ZERO TO CM-CUSTOMER-COUNT.
027400           MOVE ZERO TO WS-PEND-COUNT.
027500           MOVE 1    TO WS-PEND-NEXT-IDX.
027600           PERFORM 800-OPEN-FILES THRU 800-EXIT.
027700           PERFORM 810-READ-CTL-CARD THRU 810-EXIT.
027800           PERFORM 815-APPLY-CTL-DEFAULTS THRU 815-EXIT.
027900           PERFORM 850-INIT-WINDOW-TABLE THRU 850-EXIT.
028000           COMPUTE WS-OPEN-MIN  = DC-OPEN-HOUR  * 60.
028100           COMPUTE WS-CLOSE-MIN = DC-CLOSE-HOUR * 60.
028200           COMPUTE WS-DRAIN-LIMIT = WS-CLOSE-MIN + 60.
028300           MOVE WS-OPEN-MIN TO WS-CURR-TIME.
028400           MOVE WS-OPEN-MIN TO WS-LAST-OPT-TIME.
028500           PERFORM 900-LOAD-ARRIVALS-FOR-DAY THRU 900-EXIT
028600                   UNTIL NO-MORE-SIMARRV-ROWS
028700                   OR SA-ARR-DAY GREATER THAN DC-SIM-DAY.
028800       000-EXIT.
028900           EXIT.
029000
029100      ******************************************************************
029200      *    200-EVENT-LOOP - ONE MINUTE-BY-MINUTE PASS OF THE SIMULATION:
029300      *    ENQUEUE DUE ARRIVALS, FREE FINISHED WINDOWS, ASSIGN FREE
029400      *    WINDOWS FROM THE QUEUE, RUN THE OPTIMIZER IF DUE, THEN ADVANCE
029500      *    THE CLOCK TO THE NEXT EVENT OR TO CLOSING.
029600      ******************************************************************
029700       200-EVENT-LOOP.
029800           MOVE "200-EVENT-LOOP" TO PARA-NAME.
029900           PERFORM 210-PROCESS-ARRIVALS THRU 210-EXIT.
030000           PERFORM 220-PROCESS-COMPLETIONS THRU 220-EXIT.
030100           PERFORM 230-ASSIGN-WINDOWS THRU 230-EXIT.
030200           PERFORM 240-CHECK-OPTIMIZATION THRU 240-EXIT.
030300           PERFORM 250-ADVANCE-CLOCK THRU 250-EXIT.
030400       200-EXIT.
030500           EXIT.
030600
030700      ******************************************************************
030800      *    210-PROCESS-ARRIVALS - ENQUEUES EVERY PENDING ARRIVAL WHOSE
030900      *    ARRIVAL TIME HAS NOW COME, IN ARRIVAL-TIME ORDER.
031000      ******************************************************************
031100       210-PROCESS-ARRIVALS.
031200           MOVE "210-PROCESS-ARRIVALS" TO PARA-NAME.
031300           PERFORM 215-ENQUEUE-ONE-ARRIVAL THRU 215-EXIT
031400                   UNTIL WS-PEND-NEXT-IDX GREATER THAN WS-PEND-COUNT
031500                   OR PEND-ARR-MIN(WS-PEND-NEXT-IDX)
031600                       GREATER THAN WS-CURR-TIME.
031700       210-EXIT.
031800           EXIT.
031900
032000       215-ENQUEUE-ONE-ARRIVAL.
032100           MOVE "215-ENQUEUE-ONE-ARRIVAL" TO PARA-NAME.
032200           SET PEND-IDX TO WS-PEND-NEXT-IDX.
032300           MOVE "E"                        TO WS-QP-FUNCTION.
032400           MOVE PEND-CUSTOMER-ID(PEND-IDX)  TO WS-QP-CUSTOMER-ID.
032500           CALL "CLNQUEUE" USING WS-QUEUE-PARM-REC, WS-QUEUE-TABLE-AREA.
032600           ADD +1 TO WS-PEND-NEXT-IDX.
032700       215-EXIT.
032800           EXIT.
032900
033000      ******************************************************************
033100      *    220-PROCESS-COMPLETIONS - FREES ANY WINDOW WHOSE SERVICE-END
033200      *    HAS BEEN REACHED, MARKING ITS CUSTOMER AS SERVED.
033300      ******************************************************************
033400       220-PROCESS-COMPLETIONS.
033500           MOVE "220-PROCESS-COMPLETIONS" TO PARA-NAME.
033600           PERFORM 225-CHECK-ONE-WINDOW THRU 225-EXIT
033700                   VARYING WIN-IDX FROM 1 BY 1
033800                   UNTIL WIN-IDX GREATER THAN WS-NUM-WINDOWS.
033900       220-EXIT.
034000           EXIT.
034100
034200       225-CHECK-ONE-WINDOW.
034300           MOVE "225-CHECK-ONE-WINDOW" TO PARA-NAME.
034400           IF WIN-IS-BUSY(WIN-IDX)
034500           AND WIN-SVC-END(WIN-IDX) NOT GREATER THAN WS-CURR-TIME
034600               PERFORM 227-FINISH-WINDOW THRU 227-EXIT.
034700       225-EXIT.
034800           EXIT.
034900
035000       227-FINISH-WINDOW.
035100           MOVE "227-FINISH-WINDOW" TO PARA-NAME.
035200           SET WS-CUST-MSTR-IDX TO WIN-CUSTOMER-ID(WIN-IDX).
035300           SET WS-CUST-MSTR-IDX UP BY 1.
035400           SET CM-IDX TO WS-CUST-MSTR-IDX.
035500           MOVE WIN-SVC-END(WIN-IDX) TO CM-SVC-END-MIN(CM-IDX).
035600           MOVE "Y"                  TO CM-WAS-SERVED(CM-IDX).
035700           MOVE "N"                  TO WIN-BUSY-SW(WIN-IDX).
035800       227-EXIT.
035900           EXIT.
036000
036100      ******************************************************************
036200      *    230-ASSIGN-WINDOWS - GIVES THE FRONT OF THE QUEUE TO ANY FREE
036300      *    WINDOW, IN WINDOW-NUMBER ORDER, UNTIL EITHER THE WINDOWS OR
036400      *    THE QUEUE RUN OUT.
036500      ******************************************************************
036600       230-ASSIGN-WINDOWS.
036700           MOVE "230-ASSIGN-WINDOWS" TO PARA-NAME.
036800           PERFORM 235-ASSIGN-ONE-WINDOW THRU 235-EXIT
036900                   VARYING WIN-IDX FROM 1 BY 1
037000                   UNTIL WIN-IDX GREATER THAN WS-NUM-WINDOWS
037100                   OR QT-QUEUE-LENGTH = ZERO.
037200       230-EXIT.
037300           EXIT.
037400
037500       235-ASSIGN-ONE-WINDOW.
037600           MOVE "235-ASSIGN-ONE-WINDOW" TO PARA-NAME.
037700           IF NOT WIN-IS-BUSY(WIN-IDX)
037800           AND QT-QUEUE-LENGTH GREATER THAN ZERO
037900               PERFORM 237-START-SERVICE THRU 237-EXIT.
038000       235-EXIT.
038100           EXIT.
038200
038300       237-START-SERVICE.
038400           MOVE "237-START-SERVICE" TO PARA-NAME.
038500           MOVE "D"                    TO WS-QP-FUNCTION.
038600           CALL "CLNQUEUE" USING WS-QUEUE-PARM-REC, WS-QUEUE-TABLE-AREA.
038700           IF WS-QP-WAS-EMPTY
038800               GO TO 237-EXIT.
038900           SET WS-CUST-MSTR-IDX TO WS-QP-CUSTOMER-ID.
039000           SET WS-CUST-MSTR-IDX UP BY 1.
039100           SET CM-IDX TO WS-CUST-MSTR-IDX.
039200           MOVE CM-TICKET-TYPE(CM-IDX) TO WS-SVCT-TICKET-TYPE.
039300           CALL "CLNSVCT" USING WS-SVCT-PARM-REC.
039400           MOVE "Y"                  TO WIN-BUSY-SW(WIN-IDX).
039500           MOVE WS-QP-CUSTOMER-ID    TO WIN-CUSTOMER-ID(WIN-IDX).
039600           MOVE WS-CURR-TIME         TO CM-SVC-START-MIN(CM-IDX).
039700           COMPUTE WIN-SVC-END(WIN-IDX) =
039800                   WS-CURR-TIME + WS-SVCT-SERVICE-TIME.
039900       237-EXIT.
040000           EXIT.
040100
040200      ******************************************************************
040300      *    240-CHECK-OPTIMIZATION - CALLS THE PRIORITY-AGING OPTIMIZER
040400      *    ONCE THE OPTIMIZATION INTERVAL HAS ELAPSED AND THE QUEUE HAS
040500      *    AT LEAST TWO WAITING CUSTOMERS TO RE-ORDER.
040600      ******************************************************************
040700       240-CHECK-OPTIMIZATION.
040800           MOVE "240-CHECK-OPTIMIZATION" TO PARA-NAME.
040900           IF QT-QUEUE-LENGTH LESS THAN 2
041000               GO TO 240-EXIT.
041100           IF (WS-CURR-TIME - WS-LAST-OPT-TIME) LESS THAN DC-OPT-INTERVAL
041200               GO TO 240-EXIT.
041300           MOVE WS-CURR-TIME      TO WS-OQ-CURRENT-TIME.
041400           MOVE WS-NUM-WINDOWS    TO WS-OQ-NUM-SERVICE-PTS.
041500           MOVE DC-P-THRESHOLD    TO WS-OQ-P-THRESHOLD.
041600           MOVE DC-NONP-THRESHOLD TO WS-OQ-NON-P-THRESHOLD.
041700           CALL "CLNOPTQ" USING WS-OPTQ-PARM-REC, WS-QUEUE-TABLE-AREA,
041800               WS-CUSTOMER-MASTER-AREA.
041900           MOVE WS-CURR-TIME TO WS-LAST-OPT-TIME.
042000       240-EXIT.
042100           EXIT.
042200
042300      ******************************************************************
042400      *    250-ADVANCE-CLOCK - MOVES THE CLOCK TO THE EARLIER OF THE
042500      *    NEXT PENDING ARRIVAL OR THE NEXT WINDOW TO FREE UP.  IF
042600      *    NEITHER REMAINS, OR THE NEXT EVENT IS AT OR PAST CLOSING, THE
042700      *    CLOCK JUMPS STRAIGHT TO CLOSING AND THE DAY IS MARKED DONE.
042800      ******************************************************************
042900       250-ADVANCE-CLOCK.
043000           MOVE "250-ADVANCE-CLOCK" TO PARA-NAME.
043100           MOVE WS-CLOSE-MIN TO WS-NEXT-ARR-TIME.
043200           IF WS-PEND-NEXT-IDX NOT GREATER THAN WS-PEND-COUNT
043300               MOVE PEND-ARR-MIN(WS-PEND-NEXT-IDX) TO WS-NEXT-ARR-TIME.
043400           MOVE WS-CLOSE-MIN TO WS-NEXT-END-TIME.
043500           PERFORM 255-FIND-EARLIEST-END THRU 255-EXIT
043600                   VARYING WIN-IDX FROM 1 BY 1
043700                   UNTIL WIN-IDX GREATER THAN WS-NUM-WINDOWS.
043800
043900           IF WS-NEXT-ARR-TIME NOT LESS THAN WS-NEXT-END-TIME
044000               MOVE WS-NEXT-END-TIME TO WS-CURR-TIME
044100           ELSE
044200               MOVE WS-NEXT-ARR-TIME TO WS-CURR-TIME.
044300
044400           IF WS-CURR-TIME NOT LESS THAN WS-CLOSE-MIN
044500               MOVE WS-CLOSE-MIN TO WS-CURR-TIME
044600               MOVE "Y" TO DAY-DONE-SW.
044700       250-EXIT.
044800           EXIT.
044900
045000       255-FIND-EARLIEST-END.
045100           MOVE "255-FIND-EARLIEST-END" TO PARA-NAME.
045200           IF WIN-IS-BUSY(WIN-IDX)
045300           AND WIN-SVC-END(WIN-IDX) LESS THAN WS-NEXT-END-TIME
045400               MOVE WIN-SVC-END(WIN-IDX) TO WS-NEXT-END-TIME.
045500       255-EXIT.
045600           EXIT.
045700
045800      ******************************************************************
045900      *    300-CLOSING-DEQUEUE - AT CLOSING TIME, ANY CUSTOMER STILL
046000      *    WAITING IN THE QUEUE NEVER REACHED A WINDOW; DEQUEUE EACH ONE
046100      *    AND MARK IT LEFT-AT-CLOSE.
046200      ******************************************************************
046300       300-CLOSING-DEQUEUE.
046400           MOVE "300-CLOSING-DEQUEUE" TO PARA-NAME.
046500           MOVE "N" TO DEQUEUE-DONE-SW.
046600           PERFORM 305-DEQUEUE-ONE-AT-CLOSE THRU 305-EXIT
046700                   UNTIL DEQUEUE-IS-DONE.
046800       300-EXIT.
046900           EXIT.
047000
047100       305-DEQUEUE-ONE-AT-CLOSE.
047200           MOVE "305-DEQUEUE-ONE-AT-CLOSE" TO PARA-NAME.
047300           MOVE "D" TO WS-QP-FUNCTION.
047400           CALL "CLNQUEUE" USING WS-QUEUE-PARM-REC, WS-QUEUE-TABLE-AREA.
047500           IF WS-QP-WAS-EMPTY
047600               MOVE "Y" TO DEQUEUE-DONE-SW
047700               GO TO 305-EXIT.
047800           SET WS-CUST-MSTR-IDX TO WS-QP-CUSTOMER-ID.
047900           SET WS-CUST-MSTR-IDX UP BY 1.
048000           SET CM-IDX TO WS-CUST-MSTR-IDX.
048100           MOVE "Y" TO CM-LEFT-AT-CLOSE(CM-IDX).
048200       305-EXIT.
048300           EXIT.
048400
048500      ******************************************************************
048600      *    400-DRAIN-WINDOWS - ANY WINDOW STILL BUSY AT CLOSING FINISHES
048700      *    ITS CUSTOMER'S SERVICE, CAPPED AT CLOSING PLUS 60 MINUTES, AND
048800      *    THE CUSTOMER COUNTS AS SERVED.
048900      ******************************************************************
049000       400-DRAIN-WINDOWS.
049100           MOVE "400-DRAIN-WINDOWS" TO PARA-NAME.
049200           PERFORM 405-DRAIN-ONE-WINDOW THRU 405-EXIT
049300                   VARYING WIN-IDX FROM 1 BY 1
049400                   UNTIL WIN-IDX GREATER THAN WS-NUM-WINDOWS.
049500       400-EXIT.
049600           EXIT.
049700
049800       405-DRAIN-ONE-WINDOW.
049900           MOVE "405-DRAIN-ONE-WINDOW" TO PARA-NAME.
050000           IF NOT WIN-IS-BUSY(WIN-IDX)
050100               GO TO 405-EXIT.
050200           IF WIN-SVC-END(WIN-IDX) GREATER THAN WS-DRAIN-LIMIT
050300               MOVE WS-DRAIN-LIMIT TO WIN-SVC-END(WIN-IDX).
050400           SET WS-CUST-MSTR-IDX TO WIN-CUSTOMER-ID(WIN-IDX).
050500           SET WS-CUST-MSTR-IDX UP BY 1.
050600           SET CM-IDX TO WS-CUST-MSTR-IDX.
050700           MOVE WIN-SVC-END(WIN-IDX) TO CM-SVC-END-MIN(CM-IDX).
050800           MOVE "Y"                  TO CM-WAS-SERVED(CM-IDX).
050900           MOVE "N"                  TO WIN-BUSY-SW(WIN-IDX).
051000       405-EXIT.
051100           EXIT.
051200
051300      ******************************************************************
051400      *    500-COMPUTE-METRICS - SCANS THE CUSTOMER-MASTER TABLE ONCE TO
051500      *    BUILD THE SIM-SUMMARY-REC.  RATES AND PERCENTAGES ARE ZERO
051600      *    WHEN THEIR DENOMINATOR IS ZERO RATHER THAN DIVIDING BY IT.
051700      *    AVERAGES AND MAX-WAIT COVER SERVED CUSTOMERS ONLY.
051800      ******************************************************************
051900       500-COMPUTE-METRICS.
052000           MOVE "500-COMPUTE-METRICS" TO PARA-NAME.
052100           INITIALIZE SIM-SUMMARY-REC.
052200           MOVE CM-CUSTOMER-COUNT TO SS-TOTAL-ARRIVED.
052300           PERFORM 505-ACCUMULATE-ONE-CUSTOMER THRU 505-EXIT
052400                   VARYING CM-IDX FROM 1 BY 1
052500                   UNTIL CM-IDX GREATER THAN CM-CUSTOMER-COUNT.
052600
052700           IF SS-TOTAL-ARRIVED GREATER THAN ZERO
052800               COMPUTE SS-SERVICE-RATE-PCT ROUNDED =
052900                       (SS-TOTAL-SERVED / SS-TOTAL-ARRIVED) * 100.
053000
053100           IF SS-TOTAL-SERVED GREATER THAN ZERO
053200               COMPUTE SS-AVG-WAIT ROUNDED =
053300                       WS-SUM-WAIT / SS-TOTAL-SERVED
053400               COMPUTE SS-AVG-SERVICE ROUNDED =
053500                       WS-SUM-SERVICE / SS-TOTAL-SERVED
053600               COMPUTE SS-AVG-TOTAL-TIME ROUNDED =
053700                       WS-SUM-TOTAL-TIME / SS-TOTAL-SERVED
053800               COMPUTE SS-PCT-WAIT-OVER-20 ROUNDED =
053900                       (SS-WAIT-OVER-20 / SS-TOTAL-SERVED) * 100.
054000       500-EXIT.
054100           EXIT.
054200
054300       505-ACCUMULATE-ONE-CUSTOMER.
054400           MOVE "505-ACCUMULATE-ONE-CUSTOMER" TO PARA-NAME.
054500           IF CM-LEFT-AT-CLOSE(CM-IDX) = "Y"
054600               ADD 1 TO SS-LEFT-AT-CLOSING.
054700           IF CM-WAS-SERVED(CM-IDX) NOT = "Y"
054800               GO TO 505-EXIT.
054900           ADD 1 TO SS-TOTAL-SERVED.
055000           COMPUTE WS-ONE-WAIT =
055100                   CM-SVC-START-MIN(CM-IDX) - CM-ARRIVAL-MIN(CM-IDX).
055200           COMPUTE WS-ONE-TOTAL =
055300                   CM-SVC-END-MIN(CM-IDX) - CM-ARRIVAL-MIN(CM-IDX).
055400           ADD WS-ONE-WAIT TO WS-SUM-WAIT.
055500           ADD WS-ONE-TOTAL TO WS-SUM-TOTAL-TIME.
055600           COMPUTE WS-SUM-SERVICE =
055700                   WS-SUM-SERVICE +
055800                   (CM-SVC-END-MIN(CM-IDX) - CM-SVC-START-MIN(CM-IDX)).
055900           IF WS-ONE-WAIT GREATER THAN SS-MAX-WAIT
056000               MOVE WS-ONE-WAIT TO SS-MAX-WAIT.
056100           IF WS-ONE-WAIT GREATER THAN 20
056200               ADD 1 TO SS-WAIT-OVER-20.
056300       505-EXIT.
056400           EXIT.
056500
056600      ******************************************************************
056700      *    600-PRINT-REPORT - WRITES THE CLINIC SIMULATION SUMMARY.
056800      ******************************************************************
056900       600-PRINT-REPORT.
057000           MOVE "600-PRINT-REPORT" TO PARA-NAME.
057100           PERFORM 610-WRITE-HEADING THRU 610-EXIT.
057200           PERFORM 620-WRITE-COUNT-LINES THRU 620-EXIT.
057300           PERFORM 630-WRITE-TIMING-LINES THRU 630-EXIT.
057400       600-EXIT.
057500           EXIT.
057600
057700       610-WRITE-HEADING.
057800           MOVE "610-WRITE-HEADING" TO PARA-NAME.
057900           ADD +1 TO WS-PAGE-NBR.
058000           MOVE WS-PAGE-NBR TO HDR-PAGE-NBR-O.
058100           WRITE FD-SUMRPT-REC FROM WS-RPT-HDR-REC
058200               AFTER ADVANCING NEXT-PAGE.
058300           MOVE DC-OPEN-HOUR  TO PERIOD-OPEN-HH-O.
058400           MOVE ZERO          TO PERIOD-OPEN-MM-O.
058500           MOVE DC-CLOSE-HOUR TO PERIOD-CLOSE-HH-O.
058600           MOVE ZERO          TO PERIOD-CLOSE-MM-O.
058700           WRITE FD-SUMRPT-REC FROM WS-RPT-PERIOD-REC
058800               AFTER ADVANCING 2 LINES.
058900           WRITE FD-SUMRPT-REC FROM WS-RPT-BLANK-LINE
059000               AFTER ADVANCING 1 LINES.
059100           WRITE FD-SUMRPT-REC FROM WS-RPT-COLM-HDR-REC
059200               AFTER ADVANCING 1 LINES.
059300           ADD +5 TO RECORDS-WRITTEN.
059400       610-EXIT.
059500           EXIT.
059600
059700       620-WRITE-COUNT-LINES.
059800           MOVE "620-WRITE-COUNT-LINES" TO PARA-NAME.
059900           MOVE "TOTAL TICKETS ARRIVED"     TO DTL-LABEL-O.
060000           MOVE SS-TOTAL-ARRIVED             TO DTL-VALUE-O.
060100           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
060200               AFTER ADVANCING 1 LINES.
060300           MOVE "TOTAL TICKETS SERVED"      TO DTL-LABEL-O.
060400           MOVE SS-TOTAL-SERVED              TO DTL-VALUE-O.
060500           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
060600               AFTER ADVANCING 1 LINES.
060700           MOVE "LEFT AT CLOSING"           TO DTL-LABEL-O.
060800           MOVE SS-LEFT-AT-CLOSING           TO DTL-VALUE-O.
060900           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
061000               AFTER ADVANCING 1 LINES.
061100           MOVE "SERVICE RATE PCT"          TO DTL-LABEL-O.
061200           MOVE SS-SERVICE-RATE-PCT          TO DTL-VALUE-O.
061300           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
061400               AFTER ADVANCING 1 LINES.
061500           ADD +4 TO RECORDS-WRITTEN.
061600       620-EXIT.
061700           EXIT.
061800
061900       630-WRITE-TIMING-LINES.
062000           MOVE "630-WRITE-TIMING-LINES" TO PARA-NAME.
062100           MOVE "AVG WAIT MINUTES"           TO DTL-LABEL-O.
062200           MOVE SS-AVG-WAIT                   TO DTL-VALUE-O.
062300           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
062400               AFTER ADVANCING 1 LINES.
062500           MOVE "MAX WAIT MINUTES"           TO DTL-LABEL-O.
062600           MOVE SS-MAX-WAIT                   TO DTL-VALUE-O.
062700           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
062800               AFTER ADVANCING 1 LINES.
062900           MOVE "WAITED OVER 20 MINUTES"     TO DTL-LABEL-O.
063000           MOVE SS-WAIT-OVER-20               TO DTL-VALUE-O.
063100           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
063200               AFTER ADVANCING 1 LINES.
063300           MOVE "PCT WAITED OVER 20 MIN"     TO DTL-LABEL-O.
063400           MOVE SS-PCT-WAIT-OVER-20           TO DTL-VALUE-O.
063500           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
063600               AFTER ADVANCING 1 LINES.
063700           MOVE "AVG SERVICE MINUTES"        TO DTL-LABEL-O.
063800           MOVE SS-AVG-SERVICE                TO DTL-VALUE-O.
063900           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
064000               AFTER ADVANCING 1 LINES.
064100           MOVE "AVG TOTAL TIME MINUTES"     TO DTL-LABEL-O.
064200           MOVE SS-AVG-TOTAL-TIME             TO DTL-VALUE-O.
064300           WRITE FD-SUMRPT-REC FROM WS-RPT-DETAIL-REC
064400               AFTER ADVANCING 1 LINES.
064500           ADD +6 TO RECORDS-WRITTEN.
064600       630-EXIT.
064700           EXIT.
064800
064900      ******************************************************************
065000      *    800-OPEN-FILES
065100      ******************************************************************
065200       800-OPEN-FILES.
065300           MOVE "800-OPEN-FILES" TO PARA-NAME.
065400           OPEN INPUT DAYCTL-FILE, SIMARRV-FILE.
065500           OPEN OUTPUT SUMRPT-FILE, SYSOUT.
065600       800-EXIT.
065700           EXIT.
065800
065900       810-READ-CTL-CARD.
066000           MOVE "810-READ-CTL-CARD" TO PARA-NAME.
066100           READ DAYCTL-FILE INTO WS-DAY-CTL-REC
066200               AT END
066300               MOVE "NO CONTROL CARD PRESENT" TO ABEND-REASON
066400               GO TO 1000-ABEND-RTN
066500           END-READ.
066600       810-EXIT.
066700           EXIT.
066800
066900      ******************************************************************
067000      *    815-APPLY-CTL-DEFAULTS - ZERO ON A NUMERIC CONTROL-CARD FIELD
067100      *    TAKES THE SHOP-STANDARD DEFAULT FOR THAT FIELD.
067200      ******************************************************************
067300       815-APPLY-CTL-DEFAULTS.
067400           MOVE "815-APPLY-CTL-DEFAULTS" TO PARA-NAME.
067500           IF DC-NUM-WINDOWS = ZERO
067600               MOVE 3 TO DC-NUM-WINDOWS.
067700           IF DC-OPEN-HOUR = ZERO
067800               MOVE 6 TO DC-OPEN-HOUR.
067900           IF DC-CLOSE-HOUR = ZERO
068000               MOVE 18 TO DC-CLOSE-HOUR.
068100           IF DC-P-THRESHOLD = ZERO
068200               MOVE 10.00 TO DC-P-THRESHOLD.
068300           IF DC-NONP-THRESHOLD = ZERO
068400               MOVE 20.00 TO DC-NONP-THRESHOLD.
068500           IF DC-OPT-INTERVAL = ZERO
068600               MOVE 10.00 TO DC-OPT-INTERVAL.
068700           MOVE DC-NUM-WINDOWS TO WS-NUM-WINDOWS.
068800       815-EXIT.
068900           EXIT.
069000
069100       850-INIT-WINDOW-TABLE.
069200           MOVE "850-INIT-WINDOW-TABLE" TO PARA-NAME.
069300           MOVE SPACES TO WS-WINDOW-CLEAR-VIEW.
069600       850-EXIT.
069700           EXIT.
069800
070400
070500      ******************************************************************
070600      *    900-LOAD-ARRIVALS-FOR-DAY - READS SIMARRV SEQUENTIALLY (IT IS
070700      *    IN ASCENDING ARR-DAY/ARR-MINUTES ORDER); ROWS FOR THE CONTROL
070800      *    CARD'S SIM DAY THAT FALL INSIDE THE OPEN/CLOSE HOUR WINDOW
070900      *    BECOME PENDING ARRIVALS.  READING STOPS AS SOON AS A ROW FOR A
071000      *    LATER DAY IS SEEN.
071100      ******************************************************************
071200       900-LOAD-ARRIVALS-FOR-DAY.
071300           MOVE "900-LOAD-ARRIVALS-FOR-DAY" TO PARA-NAME.
071400           READ SIMARRV-FILE INTO SIM-ARRIVAL-REC
071500               AT END
071600               MOVE "N" TO MORE-SIMARRV-SW
071700               GO TO 900-EXIT
071800           END-READ.
071900           ADD +1 TO RECORDS-READ.
072000           IF SA-ARR-DAY = DC-SIM-DAY
072100               PERFORM 910-ADD-PENDING-ARRIVAL THRU 910-EXIT.
072200       900-EXIT.
072300           EXIT.
072400
072500       910-ADD-PENDING-ARRIVAL.
072600           MOVE "910-ADD-PENDING-ARRIVAL" TO PARA-NAME.
072700           DIVIDE SA-ARR-MINUTES BY 60 GIVING WS-ARR-HOUR.
072800           IF WS-ARR-HOUR LESS THAN DC-OPEN-HOUR
073000               GO TO 910-EXIT.
073100           IF WS-ARR-HOUR NOT LESS THAN DC-CLOSE-HOUR
073200               GO TO 910-EXIT.
073300           ADD +1 TO WS-PEND-COUNT.
073400           SET PEND-IDX TO WS-PEND-COUNT.
073500           COMPUTE PEND-CUSTOMER-ID(PEND-IDX) = WS-PEND-COUNT - 1.
073600           MOVE SA-ARR-MINUTES TO PEND-ARR-MIN(PEND-IDX).
073700           MOVE SA-GROUP       TO PEND-TICKET-TYPE(PEND-IDX).
073800           MOVE WS-PEND-COUNT  TO CM-CUSTOMER-COUNT.
073900           SET CM-IDX TO WS-PEND-COUNT.
074000           MOVE SA-GROUP       TO CM-TICKET-TYPE(CM-IDX).
074100           MOVE SA-ARR-MINUTES TO CM-ARRIVAL-MIN(CM-IDX).
074200           MOVE ZERO           TO CM-SVC-START-MIN(CM-IDX).
074300           MOVE ZERO           TO CM-SVC-END-MIN(CM-IDX).
074400           MOVE "N"            TO CM-WAS-SERVED(CM-IDX).
074500           MOVE "N"            TO CM-LEFT-AT-CLOSE(CM-IDX).
074600       910-EXIT.
074700           EXIT.
074800
074900       999-CLEANUP.
075000           MOVE "999-CLEANUP" TO PARA-NAME.
075100           CLOSE DAYCTL-FILE, SIMARRV-FILE, SUMRPT-FILE, SYSOUT.
075200           DISPLAY "** ARRIVALS ACCEPTED FOR SIMULATED DAY **".
075300           DISPLAY CM-CUSTOMER-COUNT.
075400           DISPLAY "** SUMMARY REPORT LINES WRITTEN **".
075500           DISPLAY RECORDS-WRITTEN.
075550           DISPLAY "** FINAL SWITCH STATE (ARRV/DAY/DEQUEUE) ** "
075560               WS-SWITCH-VIEW.
075600           DISPLAY "******** NORMAL END OF JOB CLNDAYSM ********".
075700       999-EXIT.
075800           EXIT.
075900
076000       1000-ABEND-RTN.
076100           WRITE SYSOUT-REC FROM ABEND-REC.
076200           DISPLAY "*** ABNORMAL END OF JOB - CLNDAYSM ***" UPON
076300               CONSOLE.
076400           DIVIDE ZERO-VAL INTO ONE-VAL.

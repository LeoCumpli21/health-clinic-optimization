000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNQUEUE.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/23/89.
000600       DATE-COMPILED. 04/23/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM IS THE POSITIONAL PRIORITY-QUEUE
001300      *          PRIMITIVE FOR THE QUEUE-SIM SUITE.  THE CALLER (NORM-
001400      *          ALLY CLNDAYSM OR CLNOPTQ) OWNS THE QUEUE TABLE IN ITS
001500      *          OWN WORKING-STORAGE AND PASSES IT IN BY REFERENCE ON
001600      *          EVERY CALL, ALONG WITH A ONE-CHARACTER FUNCTION CODE
001700      *          TELLING THIS PROGRAM WHICH OPERATION TO PERFORM:
001800      *
001900      *            "E" - ENQUEUE   - APPEND CUSTOMER-ID AT THE BACK
002000      *            "D" - DEQUEUE   - REMOVE AND RETURN THE FRONT ENTRY
002100      *            "M" - MOVE      - MOVE CUSTOMER-ID TO A GIVEN
002200      *                              0-BASED POSITION FROM THE FRONT
002300      *
002400      *          THE FRONT OF THE QUEUE IS ALWAYS TABLE SUBSCRIPT 1;
002500      *          ANY CHANGE TO THE FRONT-TO-BACK ORDER IS DONE BY
002600      *          SHIFTING TABLE ENTRIES RATHER THAN BY A LINKED LIST -
002700      *          THIS IS THE SAME TABLE-SHIFT TECHNIQUE THE SHOP HAS
002800      *          ALWAYS USED FOR ITS IN-MEMORY WORK TABLES.
002900      *
003000      ******************************************************************
003100      *    CHANGE LOG
003200      ******************************************************************
003300      *    042389 JS  INITIAL VERSION - REPLACES DALYUPDT VSAM UPDATE   042389JS
003400      *                 STEP WITH THE QUEUE ENQ/DEQ/MOVE PRIMITIVES     042389JS
003500      *    042389 JS  QUEUE CAPACITY GUARD SET TO 2000 PER SIZING       042389JS
003600      *                 STUDY - A FULL SIMULATED DAY NEVER EXCEEDS IT   042389JS
003700      *    Y2K  122998 TGD  NO DATE FIELDS IN THIS PROGRAM - VERIFIED   122998TGD
003800      *                 CENTURY-SAFE, NO CHANGE REQUIRED                122998TGD
003900      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE  061503JS
003950      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON THE SHIFT       030811RPD
003960      *                 INDEXES - NOBODY WAS READING THEM.  ADDED A     030811RPD
003970      *                 REAL RESET VIEW, A BAD-FUNCTION-CODE DISPLAY    030811RPD
003980      *                 VIEW, AND A FOUND-SWITCH DISPLAY AT GOBACK      030811RPD
004000      ******************************************************************
004100
004200       ENVIRONMENT DIVISION.
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER. IBM-390.
004500       OBJECT-COMPUTER. IBM-390.
004600       SPECIAL-NAMES.
004700           C01 IS NEXT-PAGE.
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT SYSOUT
005100           ASSIGN TO UT-S-SYSOUT
005200             ORGANIZATION IS SEQUENTIAL.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  SYSOUT
005700           RECORDING MODE IS F
005800           LABEL RECORDS ARE STANDARD
005900           RECORD CONTAINS 130 CHARACTERS
006000           BLOCK CONTAINS 0 RECORDS
006100           DATA RECORD IS SYSOUT-REC.
006200       01  SYSOUT-REC                 PIC X(130).
006300
006400       WORKING-STORAGE SECTION.
006500
006600      ****** WS-SHIFT-IDX IS LIVE PERFORM...VARYING LOOP-CONTROL - IT
006650      ****** DRIVES 310/410/420/430 ACROSS SEVERAL CALLS WITHIN THE
006680      ****** SAME INVOCATION AND MUST NEVER BE ZEROED MID-FLOW.
006690       01  WS-LOOP-INDEXES.
006700           05  WS-SHIFT-IDX            PIC 9(04) COMP.
006750           05  FILLER                  PIC X(01).
006760
006770      ****** THE THREE FIELDS BELOW ARE SET FRESH BY MOVE/COMPUTE/
006780      ****** SUBTRACT BEFORE EACH USE - GENUINE PER-CALL SCRATCH.
006790       01  WS-SCRATCH-INDEXES.
006800           05  WS-FOUND-IDX            PIC 9(04) COMP.
006900           05  WS-TARGET-IDX           PIC 9(04) COMP.
007000           05  WS-SAVE-LENGTH          PIC 9(04) COMP.
007100           05  FILLER                  PIC X(01).
007200
007300      ******************************************************************
007400      *    ONE-STROKE RESET OF THE SCRATCH INDEXES ABOVE - USED AT THE
007500      *    TOP OF 400-MOVE-TO-POSITION SO A PRIOR CALL'S FOUND-IDX
007600      *    CANNOT LEAK INTO THE NEXT ONE
007650      ******************************************************************
007700       01  WS-SCRATCH-RESET-VIEW REDEFINES WS-SCRATCH-INDEXES
007800                                       PIC X(07).
008500
008600       01  FLAGS-AND-SWITCHES.
008700           05 FOUND-SW                 PIC X(01) VALUE "N".
008800               88 CUSTOMER-WAS-FOUND       VALUE "Y".
008900           05  FILLER                  PIC X(01).
008950
008960      ****** COMBINED VIEW OF THE SWITCH ABOVE - USED JUST BEFORE
008970      ****** GOBACK FOR A FINAL-STATE DISPLAY
008980       01  WS-SWITCH-VIEW REDEFINES FLAGS-AND-SWITCHES.
008990           05  FILLER                  PIC X(02).
009000
009400       COPY ABENDREC.
009500
009600       LINKAGE SECTION.
009700       01  QUEUE-PARM-REC.
009800           05  QP-FUNCTION             PIC X(01).
009900               88  QP-ENQUEUE              VALUE "E".
010000               88  QP-DEQUEUE              VALUE "D".
010100               88  QP-MOVE-TO-POS          VALUE "M".
010200           05  QP-CUSTOMER-ID          PIC 9(06).
010300           05  QP-POSITION             PIC 9(04).
010400           05  QP-QUEUE-EMPTY-FLAG     PIC X(01).
010500               88  QP-QUEUE-WAS-EMPTY      VALUE "Y".
010550           05  FILLER                  PIC X(01).
010560
010570      ****** UNBROKEN VIEW OF THE PARM AREA - DISPLAYED WHEN THE
010580      ****** CALLER PASSES A FUNCTION CODE NONE OF THE 88S ABOVE MATCH
010590       01  QUEUE-PARM-DUMP-VIEW REDEFINES QUEUE-PARM-REC.
010595           05  FILLER                  PIC X(13).
010700
010800       COPY CUSTQUE.
010900
011000       PROCEDURE DIVISION USING QUEUE-PARM-REC, WS-QUEUE-TABLE-AREA.
011100           MOVE "N" TO FOUND-SW.
011200           IF QP-ENQUEUE
011300               PERFORM 200-ENQUEUE THRU 200-EXIT
011400           ELSE
011500           IF QP-DEQUEUE
011600               PERFORM 300-DEQUEUE THRU 300-EXIT
011700           ELSE
011800           IF QP-MOVE-TO-POS
011900               PERFORM 400-MOVE-TO-POSITION THRU 400-EXIT
012000           ELSE
012100               MOVE "INVALID QUEUE FUNCTION CODE" TO ABEND-REASON
012150               DISPLAY "QUEUE - BAD PARM AREA - " QUEUE-PARM-DUMP-VIEW
012200               GO TO 1000-ABEND-RTN.
012250           DISPLAY "QUEUE - FINAL SWITCH STATE (FOUND) ** " WS-SWITCH-VIEW.
012300           GOBACK.
012400
012500      ******************************************************************
012600      *    200-ENQUEUE - APPENDS AT THE BACK OF THE QUEUE.  A FULL DAY
012700      *    OF ARRIVALS NEVER EXCEEDS THE 2000-ELEMENT TABLE, BUT THE
012800      *    GUARD IS KEPT IN CASE A FUTURE SITE RUNS A LONGER SIMULATION.
012900      ******************************************************************
013000       200-ENQUEUE.
013100           MOVE "200-ENQUEUE" TO PARA-NAME.
013200           IF QT-QUEUE-LENGTH NOT LESS THAN 2000
013300               MOVE "QUEUE CAPACITY EXCEEDED" TO ABEND-REASON
013400               GO TO 1000-ABEND-RTN.
013500           ADD +1 TO QT-QUEUE-LENGTH.
013600           SET QT-IDX TO QT-QUEUE-LENGTH.
013700           MOVE QP-CUSTOMER-ID TO QT-CUSTOMER-ID(QT-IDX).
013800       200-EXIT.
013900           EXIT.
014000
014100      ******************************************************************
014200      *    300-DEQUEUE - REMOVES AND RETURNS THE FRONT ENTRY (ALWAYS
014300      *    SUBSCRIPT 1).  AN EMPTY QUEUE RETURNS CUSTOMER-ID ZERO AND
014400      *    SETS THE EMPTY FLAG RATHER THAN ABENDING.
014500      ******************************************************************
014600       300-DEQUEUE.
014700           MOVE "300-DEQUEUE" TO PARA-NAME.
014800           IF QT-QUEUE-LENGTH = ZERO
014900               MOVE "Y" TO QP-QUEUE-EMPTY-FLAG
015000               MOVE ZERO TO QP-CUSTOMER-ID
015100               GO TO 300-EXIT.
015200           MOVE "N" TO QP-QUEUE-EMPTY-FLAG.
015300           SET QT-IDX TO 1.
015400           MOVE QT-CUSTOMER-ID(QT-IDX) TO QP-CUSTOMER-ID.
015500           PERFORM 310-SHIFT-ONE-DOWN THRU 310-EXIT
015550                   VARYING WS-SHIFT-IDX FROM 1 BY 1
015600                   UNTIL WS-SHIFT-IDX NOT LESS THAN QT-QUEUE-LENGTH.
016100           SUBTRACT 1 FROM QT-QUEUE-LENGTH.
016200       300-EXIT.
016300           EXIT.
016350
016360       310-SHIFT-ONE-DOWN.
016370           MOVE "310-SHIFT-ONE-DOWN" TO PARA-NAME.
016380           SET QT-IDX TO WS-SHIFT-IDX.
016390           MOVE QT-CUSTOMER-ID(WS-SHIFT-IDX + 1)
016395               TO QT-CUSTOMER-ID(QT-IDX).
016398       310-EXIT.
016399           EXIT.
016400
016500      ******************************************************************
016600      *    400-MOVE-TO-POSITION - REMOVES QP-CUSTOMER-ID FROM ITS
016700      *    CURRENT SLOT (CLOSING THE GAP), THEN RE-INSERTS IT AT THE
016800      *    0-BASED QP-POSITION FROM THE FRONT, SHIFTING THE DISPLACED
016900      *    CUSTOMERS ONE SLOT TOWARD THE BACK.  A CUSTOMER-ID NOT
017000      *    CURRENTLY IN THE QUEUE IS A NO-OP.
017100      ******************************************************************
017200       400-MOVE-TO-POSITION.
017300           MOVE "400-MOVE-TO-POSITION" TO PARA-NAME.
017350           MOVE LOW-VALUES TO WS-SCRATCH-RESET-VIEW.
017400           PERFORM 410-TEST-ONE-SLOT THRU 410-EXIT
017450                   VARYING WS-SHIFT-IDX FROM 1 BY 1
017500                   UNTIL WS-SHIFT-IDX GREATER THAN QT-QUEUE-LENGTH
017600                   OR CUSTOMER-WAS-FOUND.
018200           IF NOT CUSTOMER-WAS-FOUND
018300               GO TO 400-EXIT.
018400
018500           PERFORM 420-CLOSE-GAP-DOWN THRU 420-EXIT
018550                   VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
018600                   UNTIL WS-SHIFT-IDX NOT LESS THAN QT-QUEUE-LENGTH.
019100           SUBTRACT 1 FROM QT-QUEUE-LENGTH GIVING WS-SAVE-LENGTH.
019200
019300           COMPUTE WS-TARGET-IDX = QP-POSITION + 1.
019400           IF WS-TARGET-IDX GREATER THAN WS-SAVE-LENGTH + 1
019500               COMPUTE WS-TARGET-IDX = WS-SAVE-LENGTH + 1.
019600
019700           PERFORM 430-OPEN-GAP-UP THRU 430-EXIT
019750                   VARYING WS-SHIFT-IDX FROM WS-SAVE-LENGTH BY -1
019800                   UNTIL WS-SHIFT-IDX LESS THAN WS-TARGET-IDX.
020200
020300           SET QT-IDX TO WS-TARGET-IDX.
020400           MOVE QP-CUSTOMER-ID TO QT-CUSTOMER-ID(QT-IDX).
020500           ADD +1 TO WS-SAVE-LENGTH GIVING QT-QUEUE-LENGTH.
020600       400-EXIT.
020700           EXIT.
020750
020760       410-TEST-ONE-SLOT.
020770           MOVE "410-TEST-ONE-SLOT" TO PARA-NAME.
020780           IF QT-CUSTOMER-ID(WS-SHIFT-IDX) = QP-CUSTOMER-ID
020790               MOVE WS-SHIFT-IDX TO WS-FOUND-IDX
020792               MOVE "Y" TO FOUND-SW.
020794       410-EXIT.
020796           EXIT.
020798
020800       420-CLOSE-GAP-DOWN.
020810           MOVE "420-CLOSE-GAP-DOWN" TO PARA-NAME.
020820           SET QT-IDX TO WS-SHIFT-IDX.
020830           MOVE QT-CUSTOMER-ID(WS-SHIFT-IDX + 1)
020840               TO QT-CUSTOMER-ID(QT-IDX).
020850       420-EXIT.
020860           EXIT.
020870
020880       430-OPEN-GAP-UP.
020890           MOVE "430-OPEN-GAP-UP" TO PARA-NAME.
020900           SET QT-IDX TO WS-SHIFT-IDX + 1.
020910           MOVE QT-CUSTOMER-ID(WS-SHIFT-IDX) TO QT-CUSTOMER-ID(QT-IDX).
020920       430-EXIT.
020930           EXIT.
020940
020950       1000-ABEND-RTN.
021000           OPEN OUTPUT SYSOUT.
021100           WRITE SYSOUT-REC FROM ABEND-REC.
021200           CLOSE SYSOUT.
021300           DISPLAY "*** ABNORMAL END OF JOB - CLNQUEUE ***" UPON
021400               CONSOLE.
021500           DIVIDE ZERO-VAL INTO ONE-VAL.

000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNOPTQ.
000300       AUTHOR. R DUNMORE.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 05/07/89.
000600       DATE-COMPILED. 05/07/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS SUBPROGRAM IS THE "PRIORITY AGING" QUEUE
001300      *          OPTIMIZER.  CALLED BY CLNDAYSM AT EACH OPTIMIZATION
001400      *          INTERVAL, IT REPEATEDLY WALKS THE ORDERED QUEUE LOOKING
001500      *          FOR A PRIORITY-TICKET CUSTOMER (GROUP "P") WHOSE
001600      *          ESTIMATED TOTAL TIME IN LINE EXCEEDS P-THRESHOLD
001700      *          MINUTES, AND LETS THAT CUSTOMER JUMP FORWARD PAST AS
001800      *          MANY NON-PRIORITY CUSTOMERS AS IT CAN WITHOUT PUSHING
001900      *          ANY OF THEM PAST NON-P-THRESHOLD MINUTES OF ESTIMATED
002000      *          WAIT.  A MOVE RESTARTS THE SCAN FROM THE FRONT; THE
002100      *          OPTIMIZER STOPS WHEN A FULL PASS MAKES NO MOVE.
002200      *
002300               DUMP FILE                -   SYSOUT
002400
002500               SUBPROGRAMS CALLED       -   CLNESTIM, CLNQUEUE, CLNSVCT
002600
002700      ******************************************************************
002800      *    CHANGE LOG
002900      ******************************************************************
003000      *    050789 RD  INITIAL VERSION - REPLACES TRMTUPDT EQUIPMENT     050789RD
003100      *                 UPDATE STEP WITH THE PRIORITY-AGING OPTIMIZER   050789RD
003200      *    061290 RD  A MOVE NOW ABANDONS THE PASS IMMEDIATELY INSTEAD  061290RD
003300      *                 OF FINISHING THE SCAN - MATCHES THE ESTIMATOR'S 061290RD
003400      *                 ASSUMPTION THAT POSITIONS DID NOT SHIFT UNDER IT 061290RD
003500      *    Y2K  122998 TGD  NO DATE FIELDS IN THIS PROGRAM - VERIFIED    122998TGD
003600      *                 CENTURY-SAFE, NO CHANGE REQUIRED                 122998TGD
003700      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE   061503JS
003750      *    030811 RPD REMOVED THE HEX-DUMP REDEFINES ON THE SKIP         030811RPD
003760      *                 FIELDS - NOBODY WAS READING THEM.  ADDED A       030811RPD
003770      *                 ZERO-SERVICE-POINT CHECK LIKE CLNESTIM'S, A      030811RPD
003780      *                 PARM-DUMP VIEW FOR IT, AND A SWITCH-STATE        030811RPD
003790      *                 DISPLAY AT THE END OF THE STABILIZE LOOP         030811RPD
003800      ******************************************************************
003900
004000       ENVIRONMENT DIVISION.
004100       CONFIGURATION SECTION.
004200       SOURCE-COMPUTER. IBM-390.
004300       OBJECT-COMPUTER. IBM-390.
004400       SPECIAL-NAMES.
004500           C01 IS NEXT-PAGE.
004600       INPUT-OUTPUT SECTION.
004700       FILE-CONTROL.
004800           SELECT SYSOUT
004900           ASSIGN TO UT-S-SYSOUT
005000             ORGANIZATION IS SEQUENTIAL.
005100
005200       DATA DIVISION.
005300       FILE SECTION.
005400       FD  SYSOUT
005500           RECORDING MODE IS F
005600           LABEL RECORDS ARE STANDARD
005700           RECORD CONTAINS 130 CHARACTERS
005800           BLOCK CONTAINS 0 RECORDS
005900           DATA RECORD IS SYSOUT-REC.
006000       01  SYSOUT-REC                 PIC X(130).
006100
006200       WORKING-STORAGE SECTION.
006300
006400       01  ESTIM-RESULT-ARRAY.
006500           05  ER-RESULT-ROW PIC 9(04)V99 COMP-3
006600                   OCCURS 2000 TIMES INDEXED BY ER-IDX.
006650           05  FILLER                  PIC X(01).
006700
006800       01  WS-ESTIM-PARM-REC.
006900           05  WS-ES-FUNCTION          PIC X(01).
007000           05  WS-ES-CUSTOMER-ID       PIC 9(06).
007100           05  WS-ES-NUM-SERVICE-PTS   PIC 9(02).
007200           05  WS-ES-CURRENT-TIME      PIC 9(04)V99.
007300           05  WS-ES-RESULT            PIC 9(04)V99.
007400           05  FILLER                  PIC X(01).
007500
007600       01  WS-QUEUE-PARM-REC.
007700           05  WS-QP-FUNCTION          PIC X(01).
007800           05  WS-QP-CUSTOMER-ID       PIC 9(06).
007900           05  WS-QP-POSITION          PIC 9(04).
008000           05  WS-QP-QUEUE-EMPTY-FLAG  PIC X(01).
008100           05  FILLER                  PIC X(01).
008200
008300       01  WS-SVCT-PARM-REC.
008400           05  WS-SVCT-TICKET-TYPE     PIC X(02).
008500           05  WS-SVCT-SERVICE-TIME    PIC 9(03)V99.
008600           05  FILLER                  PIC X(01).
008700
008800       01  WS-SKIP-AMOUNTS.
008900           05  WS-C-EST                PIC S9(05)V99 COMP-3.
009000           05  WS-C-SVC-TIME           PIC 9(03)V99  COMP-3.
009200           05  WS-EXAM-SVC-TIME        PIC 9(03)V99  COMP-3.
009300           05  WS-TENTATIVE            PIC S9(05)V99 COMP-3.
009350           05  FILLER                  PIC X(01).
009360
009400       01  WS-SKIP-SCRATCH.
009410           05  WS-EXAM-J               PIC 9(04) COMP.
009420           05  WS-SKIP-COUNT           PIC 9(04) COMP.
009440           05  WS-NEW-POS              PIC S9(05) COMP.
009460           05  FILLER                  PIC X(01).
009800      ****** ONE-STROKE RESET OF THE THREE LOCAL-SCRATCH COMP FIELDS
009900      ****** ABOVE - LOW-VALUES ZEROES THEM AT THE TOP OF EACH SCAN.
009950      ****** WS-SCAN-POS AND WS-CUST-MSTR-IDX ARE NOT HERE - THEY ARE
009960      ****** LIVE LOOP-CONTROL VALUES, NOT PER-SCAN SCRATCH.
010000       01  WS-SKIP-INDEX-RESET-VIEW REDEFINES WS-SKIP-SCRATCH
010100                                     PIC X(09).
010200
010250       01  WS-LOOP-INDEXES.
010260           05  WS-SCAN-POS             PIC 9(04) COMP.
010270           05  WS-CUST-MSTR-IDX        PIC 9(04) COMP.
010280           05  FILLER                  PIC X(01).
010300
011300       01  FLAGS-AND-SWITCHES.
011400           05 MOVE-MADE-SW             PIC X(01) VALUE "N".
011500               88 MOVE-WAS-MADE            VALUE "Y".
011600           05 EXAM-STOP-SW             PIC X(01) VALUE "N".
011700               88 STOP-EXAMINING           VALUE "Y".
011750           05  FILLER                  PIC X(01).
011770      ****** COMBINED VIEW OF THE TWO SWITCHES ABOVE - USED AT THE
011780      ****** END OF THE STABILIZE LOOP FOR A FINAL-STATE DISPLAY
011790       01  WS-SWITCH-VIEW REDEFINES FLAGS-AND-SWITCHES.
011795           05  FILLER                  PIC X(03).
012000       COPY ABENDREC.
012100
012200       LINKAGE SECTION.
012300       01  OPTQ-PARM-REC.
012400           05  OQ-CURRENT-TIME         PIC 9(04)V99.
012500           05  OQ-NUM-SERVICE-PTS      PIC 9(02).
012600           05  OQ-P-THRESHOLD          PIC 9(04)V99.
012700           05  OQ-NON-P-THRESHOLD      PIC 9(04)V99.
012800           05  FILLER                  PIC X(01).
012820      ****** UNBROKEN VIEW OF THE PARM AREA - DISPLAYED WHEN A ZERO
012840      ****** SERVICE-POINT COUNT AGAINST A NON-EMPTY QUEUE FORCES THE
012860      ****** ABEND ROUTINE
012880       01  OPTQ-PARM-DUMP-VIEW REDEFINES OPTQ-PARM-REC.
012890           05  FILLER                  PIC X(21).
012900
013000       COPY CUSTQUE.
013100
013200       PROCEDURE DIVISION USING OPTQ-PARM-REC, WS-QUEUE-TABLE-AREA,
013300               WS-CUSTOMER-MASTER-AREA.
013400           PERFORM 250-STABILIZE-LOOP THRU 250-EXIT.
013450           DISPLAY "OPTQ - FINAL SWITCH STATE (MOVE/STOP) ** "
013470               WS-SWITCH-VIEW.
013500           GOBACK.
013600
013700      ******************************************************************
013800      *    250-STABILIZE-LOOP - UPDATE-QUEUE.  RECOMPUTES EVERY
013900      *    POSITION'S ESTIMATED TOTAL TIME IN LINE, THEN SCANS FRONT TO
014000      *    BACK FOR A PRIORITY CUSTOMER TO ADVANCE.  A MOVE RESTARTS
014100      *    THE WHOLE PROCESS; A PASS WITH NO MOVE ENDS THE LOOP.
014200      ******************************************************************
014300       250-STABILIZE-LOOP.
014400           MOVE "250-STABILIZE-LOOP" TO PARA-NAME.
014500           MOVE "N" TO MOVE-MADE-SW.
014600           IF QT-QUEUE-LENGTH LESS THAN 2
014700               GO TO 250-EXIT.
014750           IF OQ-NUM-SERVICE-PTS = ZERO
014760               MOVE "SERVICE POINT COUNT IS ZERO" TO ABEND-REASON
014770               DISPLAY "OPTQ - BAD PARM AREA - " OPTQ-PARM-DUMP-VIEW
014780               GO TO 1000-ABEND-RTN.
014800           PERFORM 260-COMPUTE-ALL-ESTIMATES THRU 260-EXIT.
014900           PERFORM 300-SCAN-FRONT-TO-BACK THRU 300-EXIT.
015000           IF MOVE-WAS-MADE
015100               GO TO 250-STABILIZE-LOOP.
015200       250-EXIT.
015300           EXIT.
015400
015500       260-COMPUTE-ALL-ESTIMATES.
015600           MOVE "260-COMPUTE-ALL-ESTIMATES" TO PARA-NAME.
015700           MOVE "T"                TO WS-ES-FUNCTION.
015800           MOVE OQ-NUM-SERVICE-PTS TO WS-ES-NUM-SERVICE-PTS.
015900           MOVE OQ-CURRENT-TIME    TO WS-ES-CURRENT-TIME.
016000           CALL "CLNESTIM" USING WS-ESTIM-PARM-REC, WS-QUEUE-TABLE-AREA,
016100               WS-CUSTOMER-MASTER-AREA, ESTIM-RESULT-ARRAY.
016200       260-EXIT.
016300           EXIT.
016400
016500      ******************************************************************
016600      *    300-SCAN-FRONT-TO-BACK - EXAMINES EACH POSITION IN QUEUE
016610      *    ORDER.  THE FIRST PRIORITY CUSTOMER FOUND WHOSE ESTIMATE
016620      *    EXCEEDS P-THRESHOLD IS OFFERED A JUMP; A SUCCESSFUL JUMP
016630      *    ABANDONS THE REST OF THE PASS IMMEDIATELY.
016800      ******************************************************************
016900       300-SCAN-FRONT-TO-BACK.
017000           MOVE "300-SCAN-FRONT-TO-BACK" TO PARA-NAME.
017100           PERFORM 310-EXAMINE-ONE-POSITION THRU 310-EXIT
017150                   VARYING WS-SCAN-POS FROM 1 BY 1
017200                   UNTIL WS-SCAN-POS GREATER THAN QT-QUEUE-LENGTH
017300                   OR MOVE-WAS-MADE.
018700       300-EXIT.
018800           EXIT.
018850
018860       310-EXAMINE-ONE-POSITION.
018870           MOVE "310-EXAMINE-ONE-POSITION" TO PARA-NAME.
018880           SET QT-IDX TO WS-SCAN-POS.
018890           SET WS-CUST-MSTR-IDX TO QT-CUSTOMER-ID(QT-IDX).
018892           SET WS-CUST-MSTR-IDX UP BY 1.
018894           SET CM-IDX TO WS-CUST-MSTR-IDX.
018896           SET ER-IDX TO WS-SCAN-POS.
018898           IF CM-TICKET-TYPE(CM-IDX) = "P "
018899           AND ER-RESULT-ROW(ER-IDX) GREATER THAN OQ-P-THRESHOLD
018901               PERFORM 320-CALCULATE-NEW-POSITION THRU 320-EXIT
018902               IF WS-SKIP-COUNT GREATER THAN ZERO
018903                   PERFORM 340-APPLY-MOVE THRU 340-EXIT
018904               END-IF
018905           END-IF.
018906       310-EXIT.
018907           EXIT.
018908
019000      ******************************************************************
019100      *    320-CALCULATE-NEW-POSITION - WALKS BACKWARD FROM THE
019200      *    POSITION JUST AHEAD OF THE PRIORITY CUSTOMER C (SUBSCRIPT
019300      *    WS-SCAN-POS) TOWARD THE FRONT, ACCUMULATING A SKIP COUNT.
019400      *    STOPS ON THE FIRST PRIORITY CUSTOMER EXAMINED, OR WHEN
019500      *    SKIPPING WOULD PUSH THE EXAMINED CUSTOMER'S ESTIMATE PAST
019600      *    NON-P-THRESHOLD, OR AS SOON AS C's OWN ESTIMATE FALLS BELOW
019700      *    P-THRESHOLD AFTER AN ACCEPTED SKIP.
019800      ******************************************************************
019900       320-CALCULATE-NEW-POSITION.
020000           MOVE "320-CALCULATE-NEW-POSITION" TO PARA-NAME.
020050           MOVE LOW-VALUES TO WS-SKIP-INDEX-RESET-VIEW.
020100           MOVE ZERO TO WS-SKIP-COUNT.
020200           MOVE "N" TO EXAM-STOP-SW.
020300           SET ER-IDX TO WS-SCAN-POS.
020400           MOVE ER-RESULT-ROW(ER-IDX) TO WS-C-EST.
020500           SET QT-IDX TO WS-SCAN-POS.
020600           PERFORM 260-GET-SVC-TIME-AT-QTIDX THRU 260-XGET-EXIT.
020700           MOVE WS-EXAM-SVC-TIME TO WS-C-SVC-TIME.
020800
020900           IF WS-SCAN-POS = 1
021000               GO TO 320-EXIT.
021100           MOVE WS-SCAN-POS TO WS-EXAM-J.
021200
021300       325-EXAMINE-NEXT.
021400           MOVE "325-EXAMINE-NEXT" TO PARA-NAME.
021500           SUBTRACT 1 FROM WS-EXAM-J.
021600           IF WS-EXAM-J LESS THAN 1
021700               GO TO 320-EXIT.
021800
021900           SET QT-IDX TO WS-EXAM-J.
022000           SET WS-CUST-MSTR-IDX TO QT-CUSTOMER-ID(QT-IDX).
022100           SET WS-CUST-MSTR-IDX UP BY 1.
022200           SET CM-IDX TO WS-CUST-MSTR-IDX.
022300
022400           IF CM-TICKET-TYPE(CM-IDX) = "P "
022500               GO TO 320-EXIT.
022600
022700           PERFORM 260-GET-SVC-TIME-AT-QTIDX THRU 260-XGET-EXIT.
022800           SET ER-IDX TO WS-EXAM-J.
022900           COMPUTE WS-TENTATIVE =
023000                   ER-RESULT-ROW(ER-IDX) + WS-C-SVC-TIME.
023100           IF WS-TENTATIVE GREATER THAN OQ-NON-P-THRESHOLD
023200               GO TO 320-EXIT.
023300
023400           MOVE WS-TENTATIVE TO ER-RESULT-ROW(ER-IDX).
023500           SUBTRACT WS-EXAM-SVC-TIME FROM WS-C-EST.
023600           COMPUTE WS-SKIP-COUNT = WS-SCAN-POS - WS-EXAM-J.
023700
023800           IF WS-C-EST LESS THAN OQ-P-THRESHOLD
023900               GO TO 320-EXIT.
024000           GO TO 325-EXAMINE-NEXT.
024100       320-EXIT.
024200           EXIT.
024300
024400      ******************************************************************
024500      *    260-GET-SVC-TIME-AT-QTIDX - SERVICE TIME OF THE CUSTOMER AT
024600      *    QUEUE SUBSCRIPT QT-IDX, RETURNED IN WS-EXAM-SVC-TIME.
024700      ******************************************************************
024800       260-GET-SVC-TIME-AT-QTIDX.
024900           MOVE "260-GET-SVC-TIME-AT-QTIDX" TO PARA-NAME.
025000           SET WS-CUST-MSTR-IDX TO QT-CUSTOMER-ID(QT-IDX).
025100           SET WS-CUST-MSTR-IDX UP BY 1.
025200           SET CM-IDX TO WS-CUST-MSTR-IDX.
025300           MOVE CM-TICKET-TYPE(CM-IDX) TO WS-SVCT-TICKET-TYPE.
025400           CALL "CLNSVCT" USING WS-SVCT-PARM-REC.
025500           MOVE WS-SVCT-SERVICE-TIME TO WS-EXAM-SVC-TIME.
025600       260-XGET-EXIT.
025700           EXIT.
025800
025900      ******************************************************************
026000      *    340-APPLY-MOVE - MOVES THE CUSTOMER FROM WS-SCAN-POS TO
026100      *    WS-SCAN-POS MINUS THE SKIP COUNT, FLOORED AT THE FRONT, VIA
026200      *    CLNQUEUE'S MOVE-TO-POSITION PRIMITIVE (0-BASED POSITION).
026300      ******************************************************************
026400       340-APPLY-MOVE.
026500           MOVE "340-APPLY-MOVE" TO PARA-NAME.
026600           COMPUTE WS-NEW-POS = WS-SCAN-POS - WS-SKIP-COUNT.
026700           IF WS-NEW-POS LESS THAN 1
026800               MOVE 1 TO WS-NEW-POS.
026900           SET QT-IDX TO WS-SCAN-POS.
027000           MOVE "M"                    TO WS-QP-FUNCTION.
027100           MOVE QT-CUSTOMER-ID(QT-IDX) TO WS-QP-CUSTOMER-ID.
027200           COMPUTE WS-QP-POSITION = WS-NEW-POS - 1.
027300           CALL "CLNQUEUE" USING WS-QUEUE-PARM-REC, WS-QUEUE-TABLE-AREA.
027400           MOVE "Y" TO MOVE-MADE-SW.
027500       340-EXIT.
027600           EXIT.
027700
027800       1000-ABEND-RTN.
027900           OPEN OUTPUT SYSOUT.
028000           WRITE SYSOUT-REC FROM ABEND-REC.
028100           CLOSE SYSOUT.
028200           DISPLAY "*** ABNORMAL END OF JOB - CLNOPTQ ***" UPON
028300               CONSOLE.
028400           DIVIDE ZERO-VAL INTO ONE-VAL.

000100******************************************************************
000200*    COPYBOOK    -  SIMSUMM                                      *
000300*    DESCRIPTION -  SIMULATION SUMMARY COUNTERS (R6) AND THE     *
000400*                   CLINIC SIMULATION SUMMARY PRINT-LINE LAYOUTS *
000500*                   USED BY CLNDAYSM                             *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    042209 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        042209JS
000900*    100311 TGD ADDED PCT-WAIT-OVER-20 PER OPS REQUEST           100311TGD
001000******************************************************************
001100 01  SIM-SUMMARY-REC.
001200     05  SS-TOTAL-ARRIVED        PIC 9(06).
001300     05  SS-TOTAL-SERVED         PIC 9(06).
001400     05  SS-LEFT-AT-CLOSING      PIC 9(06).
001500     05  SS-SERVICE-RATE-PCT     PIC 9(03)V9.
001600     05  SS-AVG-WAIT             PIC 9(04)V99.
001700     05  SS-MAX-WAIT             PIC 9(04)V99.
001800     05  SS-WAIT-OVER-20         PIC 9(06).
001900     05  SS-PCT-WAIT-OVER-20     PIC 9(03)V9.
002000     05  SS-AVG-SERVICE          PIC 9(04)V99.
002100     05  SS-AVG-TOTAL-TIME       PIC 9(04)V99.
002200     05  FILLER                  PIC X(02).
002300******************************************************************
002400*    PRINT-LINE LAYOUTS - CLINIC SIMULATION SUMMARY REPORT       *
002500******************************************************************
002600 01  WS-RPT-HDR-REC.
002700     05  FILLER                  PIC X(01) VALUE " ".
002800     05  FILLER                  PIC X(30) VALUE SPACES.
002900     05  FILLER                  PIC X(30)
003000             VALUE "CLINIC SIMULATION SUMMARY".
003100     05  FILLER                  PIC X(45) VALUE SPACES.
003200     05  HDR-PAGE-NBR-O          PIC ZZ9.
003300     05  FILLER                  PIC X(25) VALUE SPACES.
003400
003500 01  WS-RPT-PERIOD-REC.
003600     05  FILLER                  PIC X(01) VALUE " ".
003700     05  FILLER                  PIC X(30) VALUE SPACES.
003800     05  FILLER                  PIC X(20)
003900             VALUE "SIMULATION PERIOD ".
004000     05  PERIOD-OPEN-HH-O        PIC 99.
004100     05  FILLER                  PIC X(01) VALUE ":".
004200     05  PERIOD-OPEN-MM-O        PIC 99.
004300     05  FILLER                  PIC X(05) VALUE " TO  ".
004400     05  PERIOD-CLOSE-HH-O       PIC 99.
004500     05  FILLER                  PIC X(01) VALUE ":".
004600     05  PERIOD-CLOSE-MM-O       PIC 99.
004700     05  FILLER                  PIC X(53) VALUE SPACES.
004800
004900 01  WS-RPT-COLM-HDR-REC.
005000     05  FILLER                  PIC X(30) VALUE SPACES.
005100     05  FILLER                  PIC X(28)
005200             VALUE "METRIC                 VALUE".
005300     05  FILLER                  PIC X(74) VALUE SPACES.
005400
005500 01  WS-RPT-DETAIL-REC.
005600     05  FILLER                  PIC X(30) VALUE SPACES.
005700     05  DTL-LABEL-O             PIC X(28) VALUE SPACES.
005800     05  DTL-VALUE-O             PIC Z,ZZZ,ZZ9.99.
005900     05  FILLER                  PIC X(63) VALUE SPACES.
006000
006100 01  WS-RPT-PROGRESS-REC.
006200     05  FILLER                  PIC X(30) VALUE SPACES.
006300     05  FILLER                  PIC X(06) VALUE "TIME=".
006400     05  PROG-TIME-O             PIC 9999.99.
006500     05  FILLER                  PIC X(04) VALUE " Q=".
006600     05  PROG-QLEN-O             PIC ZZZ9.
006700     05  FILLER                  PIC X(05) VALUE " BSY=".
006800     05  PROG-BUSY-O             PIC Z9.
006900     05  FILLER                  PIC X(63) VALUE SPACES.
007000
007100 01  WS-RPT-BLANK-LINE.
007200     05  FILLER                  PIC X(132) VALUE SPACES.

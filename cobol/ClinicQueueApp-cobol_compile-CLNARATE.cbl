000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.  CLNARATE.
000300       AUTHOR. JON SAYLES.
000400       INSTALLATION. COBOL DEV Center.
000500       DATE-WRITTEN. 04/02/89.
000600       DATE-COMPILED. 04/02/89.
000700       SECURITY. NON-CONFIDENTIAL.
000800
000900      ******************************************************************
001000      *REMARKS.
001100      *
001200      *          THIS PROGRAM DERIVES AVERAGE HOURLY ARRIVAL RATES FOR
001300      *          THE CLINIC QUEUE SIMULATION SUITE.  IT READS THE
001400      *          HISTORICAL TICKET-ARRIVAL FILE (PRESORTED BY BRANCH,
001500      *          GROUP, DAY-OF-WEEK, HOUR, DATE) AND, ON EACH CONTROL
001600      *          BREAK OF THE FIRST FOUR KEYS, WRITES ONE RATE-TABLE
001700      *          RECORD CARRYING THE TOTAL ARRIVALS OBSERVED IN THAT
001800      *          SLOT, THE NUMBER OF DISTINCT DATES THE SLOT WAS
001900      *          OBSERVED, AND THE RESULTING ARRIVALS-PER-HOUR RATE.
002000      *
002100      *          OUTPUT FEEDS CLNARRIV, WHICH SIMULATES A DAY OF
002200      *          ARRIVALS FROM THIS RATE TABLE.
002300      *
002400               INPUT FILE              -   DDS0001.HISTARR
002500
002600               OUTPUT FILE PRODUCED    -   DDS0001.RATETAB
002700
002800               DUMP FILE               -   SYSOUT
002900
003000      ******************************************************************
003100      *    CHANGE LOG
003200      ******************************************************************
003300      *    040289 JS  INITIAL VERSION - REPLACES DALYEDIT PATIENT EDIT   040289JS
003400      *                 STEP WITH THE ARRIVAL-RATE CONTROL-BREAK STEP    040289JS
003500      *    040289 JS  A SLOT NEVER OBSERVED PRODUCES NO OUTPUT RECORD -  040289JS
003600      *                 NUM-OBS-PERIODS CANNOT BE ZERO ON A BREAK        040289JS
003700      *    081590 TGD REMOVED THE VSAM MASTER LOOKUP AND THE TRAILER-    081590TGD
003800      *                 RECORD BALANCE CHECK - HISTARR HAS NO TRAILER    081590TGD
003900      *    Y2K  122998 TGD  8-DIGIT ARR-DATE ALREADY CENTURY-SAFE,       122998TGD
004000      *                 NO CHANGE REQUIRED                               122998TGD
004100      *    061503 JS  REVIEWED FOR CONVERSION TO QUEUE-SIM BATCH SUITE   061503JS
004150      *    040311 RPD RATETAB-FILE WAS DECLARED 33 CHARACTERS - 3 SHORT  040311RPD
004160      *                 OF THE 36 REAL DATA BYTES IN RATE-REC, TRUNCATING040311RPD
004170      *                 THE LOW-ORDER DIGITS OF THE ARRIVAL RATE ON      040311RPD
004180      *                 EVERY WRITE.  WIDENED TO 38 TO MATCH THE         040311RPD
004190      *                 COPYBOOK INCLUDING ITS FILLER                    040311RPD
004200      ******************************************************************
004300
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER. IBM-390.
004700       OBJECT-COMPUTER. IBM-390.
004800       SPECIAL-NAMES.
004900           C01 IS NEXT-PAGE.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT SYSOUT
005300           ASSIGN TO UT-S-SYSOUT
005400             ORGANIZATION IS SEQUENTIAL.
005500
005600           SELECT HISTARR-FILE
005700           ASSIGN TO UT-S-HISTARR
005800             ACCESS MODE IS SEQUENTIAL
005900             FILE STATUS IS IFCODE.
006000
006100           SELECT RATETAB-FILE
006200           ASSIGN TO UT-S-RATETAB
006300             ACCESS MODE IS SEQUENTIAL
006400             FILE STATUS IS OFCODE.
006500
006600       DATA DIVISION.
006700       FILE SECTION.
006800       FD  SYSOUT
006900           RECORDING MODE IS F
007000           LABEL RECORDS ARE STANDARD
007100           RECORD CONTAINS 130 CHARACTERS
007200           BLOCK CONTAINS 0 RECORDS
007300           DATA RECORD IS SYSOUT-REC.
007400       01  SYSOUT-REC  PIC X(130).
007500
007600      ****** HISTORICAL TICKET-ARRIVAL FILE - PRESORTED UPSTREAM BY
007700      ****** BRANCH, GROUP, DAY-OF-WEEK, HOUR, ARR-DATE (ASCENDING)
007800       FD  HISTARR-FILE
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD
008100           RECORD CONTAINS 26 CHARACTERS
008200           BLOCK CONTAINS 0 RECORDS
008300           DATA RECORD IS FD-HIST-ARRIVAL-REC.
008400       01  FD-HIST-ARRIVAL-REC        PIC X(26).
008500
008600      ****** RATE-TABLE FILE - ONE OUTPUT RECORD PER BRANCH/GROUP/
008700      ****** DOW/HOUR SLOT THAT WAS ACTUALLY OBSERVED
008800       FD  RATETAB-FILE
008900           RECORDING MODE IS F
009000           LABEL RECORDS ARE STANDARD
009100           RECORD CONTAINS 38 CHARACTERS
009200           BLOCK CONTAINS 0 RECORDS
009300           DATA RECORD IS FD-RATE-REC.
009400       01  FD-RATE-REC                PIC X(38).
009500
009600       WORKING-STORAGE SECTION.
009700
009800       01  FILE-STATUS-CODES.
009900           05  IFCODE                  PIC X(2).
010000               88 CODE-READ     VALUE SPACES.
010100               88 NO-MORE-DATA  VALUE "10".
010200           05  OFCODE                  PIC X(2).
010300               88 CODE-WRITE    VALUE SPACES.
010310           05  FILLER                  PIC X(01).
010400
010500       COPY HISTARR.
010600       COPY RATETAB.
010700
010800       01  WS-HOLD-KEY.
010900           05  HOLD-BRANCH             PIC X(10).
011000           05  HOLD-GROUP              PIC X(02).
011100           05  HOLD-DOW                PIC 9(01).
011200           05  HOLD-HOUR               PIC 9(02).
011300           05  HOLD-ARR-DATE           PIC 9(08).
011400           05  FILLER                  PIC X(01).
011500
011600      ******************************************************************
011700      *    ALTERNATE VIEW OF THE HOLD KEY - USED BY 300-CHECK-CONTROL-
011800      *    BREAK TO COMPARE THE FIRST FOUR KEY FIELDS AS ONE GROUP
011900      *    INSTEAD OF FOUR SEPARATE IF STATEMENTS
012000      ******************************************************************
012100       01  WS-HOLD-KEY-COMBINED REDEFINES WS-HOLD-KEY.
012200           05  HOLD-BREAK-KEY          PIC X(15).
012300           05  FILLER                  PIC X(09).
012400
012490      ****** CURRENT-RECORD KEY - LOADED FROM THE INCOMING HISTARR
012495      ****** RECORD BY 300-CHECK-CONTROL-BREAK BEFORE THE COMPARE
012500       01  HA-BREAK-KEY-CHECK.
012510           05  HA-CK-BRANCH            PIC X(10).
012520           05  HA-CK-GROUP             PIC X(02).
012530           05  HA-CK-DOW               PIC 9(01).
012540           05  HA-CK-HOUR              PIC 9(02).
012650           05  FILLER                  PIC X(01).
012700
012800       01  HA-CURRENT-KEY-VIEW REDEFINES HA-BREAK-KEY-CHECK.
012810           05  HA-BREAK-KEY            PIC X(15).
012820           05  FILLER                  PIC X(01).
013000
013100       01  COUNTERS-AND-ACCUMULATORS.
013200           05 RECORDS-READ             PIC S9(09) COMP.
013300           05 RECORDS-WRITTEN          PIC S9(07) COMP.
013400           05 WS-TOTAL-ARRIVALS        PIC S9(07) COMP.
013500           05 WS-NUM-OBS-PERIODS       PIC S9(05) COMP.
013600           05  FILLER                  PIC X(01).
013610
013620      ****** ONE-STROKE RESET OF THE COMP COUNTERS ABOVE - LOW-VALUES
013630      ****** ZEROES THE BINARY FIELDS WITHOUT AN INITIALIZE STATEMENT
013640       01  WS-COUNTER-RESET-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS
013650                                     PIC X(17).
013700
013800       01  FLAGS-AND-SWITCHES.
013900           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
014000               88 NO-MORE-HISTARR-DATA VALUE "N".
014100           05 FIRST-REC-SW             PIC X(01) VALUE "Y".
014200               88 FIRST-RECORD-OF-RUN  VALUE "Y".
014300           05  FILLER                  PIC X(01).
014400
014500       77  WS-DATE                     PIC 9(06).
014600
014700       COPY ABENDREC.
014800
014900       PROCEDURE DIVISION.
015000           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100           PERFORM 100-MAINLINE THRU 100-EXIT
015200                   UNTIL NO-MORE-HISTARR-DATA.
015300           PERFORM 999-CLEANUP THRU 999-EXIT.
015400           MOVE +0 TO RETURN-CODE.
015500           GOBACK.
015600
015700       000-HOUSEKEEPING.
015800           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015900           DISPLAY "******** BEGIN JOB CLNARATE ********".
016000           ACCEPT  WS-DATE FROM DATE.
016100           MOVE LOW-VALUES TO WS-COUNTER-RESET-VIEW.
016200           PERFORM 800-OPEN-FILES THRU 800-EXIT.
016300           PERFORM 900-READ-HISTARR THRU 900-EXIT.
016400           IF NO-MORE-HISTARR-DATA
016500               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
016600               GO TO 1000-ABEND-RTN.
016700       000-EXIT.
016800           EXIT.
016900
017000       100-MAINLINE.
017100           MOVE "100-MAINLINE" TO PARA-NAME.
017200           PERFORM 300-CHECK-CONTROL-BREAK THRU 300-EXIT.
017300           PERFORM 900-READ-HISTARR THRU 900-EXIT.
017400       100-EXIT.
017500           EXIT.
017600
017700      ******************************************************************
017800      *    300-CHECK-CONTROL-BREAK - COMPARES THE CURRENT RECORD'S
017900      *    BRANCH/GROUP/DOW/HOUR AGAINST THE HELD KEY.  FIRST RECORD OF
018000      *    THE RUN JUST PRIMES THE HOLD AREA.  A CHANGED KEY FIRES THE
018100      *    RATE CALCULATION FOR THE COMPLETED SLOT BEFORE THE NEW SLOT
018200      *    STARTS ACCUMULATING.  A REPEATED KEY BUMPS TOTAL-ARRIVALS AND,
018300      *    WHEN THE DATE ITSELF CHANGED, BUMPS NUM-OBS-PERIODS - THE
018400      *    INPUT IS SORTED BY DATE WITHIN SLOT SO A SIMPLE "DATE
018500      *    DIFFERENT FROM LAST TIME" TEST IS ENOUGH TO COUNT DISTINCT
018600      *    OBSERVATION DATES WITHOUT BUILDING A SEPARATE DATE TABLE.
018700      ******************************************************************
018800       300-CHECK-CONTROL-BREAK.
018900           MOVE "300-CHECK-CONTROL-BREAK" TO PARA-NAME.
019000           IF FIRST-RECORD-OF-RUN
019100               MOVE "N" TO FIRST-REC-SW
019200               PERFORM 320-PRIME-HOLD-KEY THRU 320-EXIT
019300               GO TO 300-EXIT.
019400
019500           MOVE HA-BRANCH   TO HA-CK-BRANCH.
019520           MOVE HA-GROUP    TO HA-CK-GROUP.
019540           MOVE HA-ARR-DOW  TO HA-CK-DOW.
019560           MOVE HA-ARR-HOUR TO HA-CK-HOUR.
019800           IF HA-BREAK-KEY NOT = HOLD-BREAK-KEY
019900               PERFORM 400-CALC-AND-WRITE-RATE THRU 400-EXIT
020000               PERFORM 320-PRIME-HOLD-KEY THRU 320-EXIT
021000               GO TO 300-EXIT.
021100
021200           ADD +1 TO WS-TOTAL-ARRIVALS.
021300           IF HA-ARR-DATE NOT = HOLD-ARR-DATE
021400               ADD +1 TO WS-NUM-OBS-PERIODS
021500               MOVE HA-ARR-DATE TO HOLD-ARR-DATE.
021600       300-EXIT.
021700           EXIT.
021800
021900       320-PRIME-HOLD-KEY.
022000           MOVE "320-PRIME-HOLD-KEY" TO PARA-NAME.
022100           MOVE HA-BRANCH   TO HOLD-BRANCH.
022200           MOVE HA-GROUP    TO HOLD-GROUP.
022300           MOVE HA-ARR-DOW  TO HOLD-DOW.
022400           MOVE HA-ARR-HOUR TO HOLD-HOUR.
022500           MOVE HA-ARR-DATE TO HOLD-ARR-DATE.
022600           MOVE +1 TO WS-TOTAL-ARRIVALS.
022700           MOVE +1 TO WS-NUM-OBS-PERIODS.
022800       320-EXIT.
022900           EXIT.
023000
023100      ******************************************************************
023200      *    400-CALC-AND-WRITE-RATE - RATE = TOTAL / OBS-PERIODS, ROUNDED
023300      *    TO 4 DECIMALS.  OBS-PERIODS IS NEVER ZERO HERE BECAUSE THIS
023400      *    PARAGRAPH ONLY FIRES FOR A SLOT THAT ACTUALLY HELD AT LEAST
023500      *    ONE RECORD - A SLOT NEVER OBSERVED SIMPLY NEVER GETS HERE.
023600      ******************************************************************
023700       400-CALC-AND-WRITE-RATE.
023800           MOVE "400-CALC-AND-WRITE-RATE" TO PARA-NAME.
023900           MOVE HOLD-BRANCH   TO RT-BRANCH.
024000           MOVE HOLD-GROUP    TO RT-GROUP.
024100           MOVE HOLD-DOW      TO RT-DOW.
024200           MOVE HOLD-HOUR     TO RT-HOUR.
024300           MOVE WS-TOTAL-ARRIVALS  TO RT-TOTAL-ARRIVALS.
024400           MOVE WS-NUM-OBS-PERIODS TO RT-NUM-OBS-PERIODS.
024500
024600           IF WS-NUM-OBS-PERIODS = ZERO
024700               MOVE "** NUM-OBS-PERIODS IS ZERO ON BREAK" TO
024800                   ABEND-REASON
024900               GO TO 1000-ABEND-RTN.
025000
025100           COMPUTE RT-ARRIVAL-RATE ROUNDED =
025200                   WS-TOTAL-ARRIVALS / WS-NUM-OBS-PERIODS.
025300
025400           WRITE FD-RATE-REC FROM RATE-REC.
025500           ADD +1 TO RECORDS-WRITTEN.
025600       400-EXIT.
025700           EXIT.
025800
025900       800-OPEN-FILES.
026000           MOVE "800-OPEN-FILES" TO PARA-NAME.
026100           OPEN INPUT HISTARR-FILE.
026200           OPEN OUTPUT RATETAB-FILE, SYSOUT.
026300       800-EXIT.
026400           EXIT.
026500
026600       850-CLOSE-FILES.
026700           MOVE "850-CLOSE-FILES" TO PARA-NAME.
026800           CLOSE HISTARR-FILE, RATETAB-FILE, SYSOUT.
026900       850-EXIT.
027000           EXIT.
027100
027200       900-READ-HISTARR.
027300           MOVE "900-READ-HISTARR" TO PARA-NAME.
027400           READ HISTARR-FILE INTO HIST-ARRIVAL-REC
027500               AT END
027600               MOVE "N" TO MORE-DATA-SW
027700               GO TO 900-EXIT
027800           END-READ.
027900           ADD +1 TO RECORDS-READ.
028000       900-EXIT.
028100           EXIT.
028200
028300       999-CLEANUP.
028400           MOVE "999-CLEANUP" TO PARA-NAME.
028500           IF NOT FIRST-RECORD-OF-RUN
028600               PERFORM 400-CALC-AND-WRITE-RATE THRU 400-EXIT.
028700           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028800
028900           DISPLAY "** RECORDS READ **".
029000           DISPLAY RECORDS-READ.
029100           DISPLAY "** RATE RECORDS WRITTEN **".
029200           DISPLAY RECORDS-WRITTEN.
029300           DISPLAY "******** NORMAL END OF JOB CLNARATE ********".
029400       999-EXIT.
029500           EXIT.
029600
029700       1000-ABEND-RTN.
029800           WRITE SYSOUT-REC FROM ABEND-REC.
029900           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030000           DISPLAY "*** ABNORMAL END OF JOB - CLNARATE ***" UPON
030100               CONSOLE.
030200           DIVIDE ZERO-VAL INTO ONE-VAL.

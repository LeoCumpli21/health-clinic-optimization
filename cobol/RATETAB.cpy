000100******************************************************************
000200*    COPYBOOK    -  RATETAB                                      *
000300*    DESCRIPTION -  ARRIVAL-RATE RECORD LAYOUT (OUTPUT OF        *
000400*                   CLNARATE, INPUT/SEARCH TABLE FOR CLNARRIV)   *
000500*                   ONE ENTRY PER BRANCH/GROUP/DOW/HOUR SLOT     *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    061503 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        061503JS
000900*    112204 TGD ADDED WS-RATE-TABLE-AREA SEARCH TABLE FOR ARRIV  112204TGD
001000******************************************************************
001100 01  RATE-REC.
001200     05  RT-BRANCH               PIC X(10).
001300     05  RT-GROUP                PIC X(02).
001400     05  RT-DOW                  PIC 9(01).
001500     05  RT-HOUR                 PIC 9(02).
001600     05  RT-TOTAL-ARRIVALS       PIC 9(07).
001700     05  RT-NUM-OBS-PERIODS      PIC 9(05).
001800     05  RT-ARRIVAL-RATE         PIC 9(05)V9(04).
001900     05  FILLER                  PIC X(02).
002000******************************************************************
002100*    IN-MEMORY SEARCH TABLE - LOADED BY CLNARRIV FROM RATE-TABLE *
002200*    FILE, SEARCHED FOR LAMBDA-MAX AND PER-SLOT LAMBDA LOOKUP    *
002300******************************************************************
002400 01  WS-RATE-TABLE-AREA.
002500     05  RATE-TABLE-ROW OCCURS 2500 TIMES INDEXED BY RT-IDX.
002600         10  RT-TBL-BRANCH        PIC X(10).
002700         10  RT-TBL-GROUP         PIC X(02).
002800         10  RT-TBL-DOW           PIC 9(01).
002900         10  RT-TBL-HOUR          PIC 9(02).
003000         10  RT-TBL-TOTAL-ARR     PIC 9(07).
003100         10  RT-TBL-NUM-OBS       PIC 9(05).
003200         10  RT-TBL-RATE          PIC 9(05)V9(04).
003300         10  FILLER               PIC X(02).

000100******************************************************************
000200*    COPYBOOK    -  HISTARR                                      *
000300*    DESCRIPTION -  HISTORICAL TICKET-ARRIVAL RECORD LAYOUT      *
000400*                   ONE ENTRY PER TICKET DRAWN AT A BRANCH       *
000500*                   FEEDS CLNARATE (ARRIVAL-RATE DERIVATION)     *
000600******************************************************************
000700*    MAINT LOG                                                  *
000800*    061503 JS  INITIAL COPYBOOK FOR QUEUE-SIM CONVERSION        061503JS
000900*    091707 RPD ADDED ARR-MINUTE TO SUPPORT MINUTE-LEVEL BUCKETS 091707RPD
001000******************************************************************
001100 01  HIST-ARRIVAL-REC.
001200     05  HA-BRANCH               PIC X(10).
001300     05  HA-GROUP                PIC X(02).
001400         88  HA-GROUP-PRIORITY       VALUE "P ".
001500         88  HA-GROUP-NORMAL         VALUE "NP".
001600     05  HA-ARR-DATE             PIC 9(08).
001700     05  HA-ARR-DOW              PIC 9(01).
001800         88  HA-DOW-MONDAY           VALUE 1.
001900         88  HA-DOW-SUNDAY           VALUE 7.
002000     05  HA-ARR-HOUR             PIC 9(02).
002100     05  HA-ARR-MINUTE           PIC 9(02).
002200     05  FILLER                  PIC X(01).
